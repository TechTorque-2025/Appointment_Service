000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     APTXMAIN.
000050 AUTHOR.         R.FONSEKA.
000060 INSTALLATION.   HIGHGATE AUTOCARE SYSTEMS GROUP.
000070 DATE-WRITTEN.   04 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       NON-CONFIDENTIAL.
000100*
000110*DESCRIPTION :  MAIN BATCH DRIVER FOR THE NIGHTLY APPOINTMENT
000120*               TRANSITION RUN.  LOADS THE SERVICE-BAY REFERENCE
000130*               FILE AND THE FULL APPOINTMENT MASTER INTO MEMORY,
000140*               THEN READS TRANSITION-REQUEST-IN (ASSUMED SORTED
000150*               BY THE EXTRACT JOB ON TXN-APPT-ID) ONE RECORD AT
000160*               A TIME, CALLING APTVTRN TO VALIDATE EACH STATUS
000170*               CHANGE AND APTVBKG TO VALIDATE NEW BOOKINGS.
000180*               WRITES THE TRANSITION REPORT AND THE REWRITTEN
000190*               APPOINTMENT MASTER AT END OF RUN.
000200*-----------------------------------------------------------------
000210* HISTORY OF MODIFICATION:
000220*-----------------------------------------------------------------
000230*TAG    DATE       PROGRAMMER   DESCRIPTION
000240*-----------------------------------------------------------------
000250*AP001  04/11/1988 R.FONSEKA    ORIGINAL - FIRST APPOINTMENT
000260*                                TRANSITION RUN, ONE PASS OVER THE
000270*                                SORTED TRANSACTION FEED.
000280*AP009  22/06/1991 R.FONSEKA    CARRIED THE NEW GATE-IN TICKET
000290*                                FIELDS (VEHICLE ARRIVED DATE AND
000300*                                TIME, ACCEPTING EMPLOYEE) THROUGH
000310*                                THE IN-MEMORY MASTER TABLE.
000320*AP014  17/02/1999 R.FONSEKA    Y2K REMEDIATION - RUN DATE WAS
000330*                                BEING WINDOWED ON THE OPERATOR'S
000340*                                TERMINAL SESSION DATE.  REPLACED
000350*                                WITH ACCEPT FROM DATE PLUS OUR
000360*                                OWN CENTURY WINDOW (A000).
000370*AP027  14/01/2004 S.PERERA     ADDED THE D500 CALL TO APTVBKG FOR
000380*                                NEW-BOOKING VALIDATION.
000390*AP041  19/06/2009 S.PERERA     NEW BOOKINGS NOW ARRIVE ON THE
000400*                                SAME TRANSITION-REQUEST-IN FEED
000410*                                (TXN-NEW-STATUS = "PENDING", NO
000420*                                MATCH ON THE MASTER) INSTEAD OF
000430*                                A SEPARATE FEED - SEE D100/D500
000440*                                AND APTTXN.
000450*AP048  02/09/2011 M.WICKRAMA   REVIEWED FOR THE CUSTOMER SIGN-OFF
000460*                                PROJECT - NO CHANGE NEEDED HERE,
000470*                                THE NEW ROW LIVES IN APTVTRN'S
000480*                                RULE TABLE.
000490*AP050  21/03/2012 M.WICKRAMA   STANDARDS REVIEW - WK-N-APT-COUNT,
000500*                                WK-N-BAY-COUNT AND WK-N-BAY-
000510*                                ACTIVE-CNT CHANGED FROM LEVEL 01
000520*                                TO 77, PER THE SHOP CODING
000530*                                STANDARD FOR STANDALONE COUNTERS.
000540*-----------------------------------------------------------------
000550 EJECT
000560*****************************************************************
000570 ENVIRONMENT DIVISION.
000580*****************************************************************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.   IBM-AS400.
000610 OBJECT-COMPUTER.   IBM-AS400.
000620 SPECIAL-NAMES.     UPSI-0 IS UPSI-SWITCH-0
000630                      ON  STATUS IS U0-ON
000640                      OFF STATUS IS U0-OFF.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT APPOINTMENT-MASTER ASSIGN TO DISK-APTMSTR
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS WK-C-FILE-STATUS.
000710     SELECT APPOINTMENT-MASTER-OUT ASSIGN TO DISK-APTMSTO
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS WK-C-FILE-STATUS.
000740     SELECT TRANSITION-REQUEST-IN ASSIGN TO DISK-APTTXIN
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS WK-C-FILE-STATUS.
000770     SELECT SERVICE-BAY-REF ASSIGN TO DISK-SERVBAY
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS WK-C-FILE-STATUS.
000800     SELECT TRANSITION-REPORT-OUT ASSIGN TO PRT-APTRPT
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS WK-C-FILE-STATUS.
000830*
000840*****************************************************************
000850 DATA DIVISION.
000860*****************************************************************
000870 FILE SECTION.
000880*
000890 FD  APPOINTMENT-MASTER
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS APPOINTMENT-RECORD.
000920     COPY APTMSTR.
000930*
000940 FD  APPOINTMENT-MASTER-OUT
000950     LABEL RECORDS ARE OMITTED
000960     DATA RECORD IS APPOINTMENT-RECORD-OUT.
000970 01  APPOINTMENT-RECORD-OUT              PIC X(500).
000980*
000990 FD  TRANSITION-REQUEST-IN
001000     LABEL RECORDS ARE OMITTED
001010     DATA RECORD IS TRANSITION-REQUEST-RECORD.
001020     COPY APTTXN.
001030*
001040 FD  SERVICE-BAY-REF
001050     LABEL RECORDS ARE OMITTED
001060     DATA RECORD IS SERVICE-BAY-RECORD.
001070     COPY APTBAY.
001080*
001090 FD  TRANSITION-REPORT-OUT
001100     LABEL RECORDS ARE OMITTED
001110     DATA RECORD IS RPT-REPORT-LINE.
001120 01  RPT-REPORT-LINE                     PIC X(140).
001130*
001140 WORKING-STORAGE SECTION.
001150*****************************************************************
001160 01  FILLER                      PIC X(24) VALUE
001170     "** PROGRAM APTXMAIN **".
001180*
001190 01  WK-C-COMMON.
001200     COPY APTCOM.
001210*
001220*-----------------------------------------------------------------
001230* RUN DATE/TIME - ACCEPT FROM DATE GIVES A TWO-DIGIT YEAR, SO WE
001240* WINDOW IT OURSELVES (SEE AP014 ABOVE) RATHER THAN TRUST THE
001250* OPERATOR'S SESSION CENTURY SETTING.
001260*-----------------------------------------------------------------
001270 01  WK-N-RUN-DATE-ACC            PIC X(06).
001280 01  WK-N-RUN-DATE-BRK REDEFINES WK-N-RUN-DATE-ACC.
001290     05  WK-N-RUN-YY              PIC 9(02).
001300     05  WK-N-RUN-MM              PIC 9(02).
001310     05  WK-N-RUN-DD              PIC 9(02).
001320 01  WK-N-RUN-DATE-FULL.
001330     05  WK-N-RUN-CENTURY         PIC 9(02).
001340     05  WK-N-RUN-YY2             PIC 9(02).
001350     05  WK-N-RUN-MM2             PIC 9(02).
001360     05  WK-N-RUN-DD2             PIC 9(02).
001370 01  WK-N-RUN-DATE REDEFINES WK-N-RUN-DATE-FULL
001380                                   PIC 9(08).
001390 01  WK-N-RUN-TIME-ACC            PIC 9(08).
001400 01  WK-N-RUN-TIME-BRK REDEFINES WK-N-RUN-TIME-ACC.
001410     05  WK-N-RUN-TIME-HHMM       PIC 9(04).
001420     05  FILLER                   PIC 9(04).
001430*
001440*-----------------------------------------------------------------
001450* FULL APPOINTMENT MASTER, READ INTO MEMORY AT C100 AND SEARCHED
001460* LINEARLY BY D200 IN PLACE OF A RELATIVE-FILE KEY - THE SYSTEM
001470* HAS NO UNIQUE NUMERIC KEY TO ORGANIZE A RELATIVE FILE ON, ONLY
001480* THE UUID TEXT KEY.  MAX 500 APPOINTMENTS PER RUN.
001490*-----------------------------------------------------------------
001500 01  APT-TABLE.
001510     05  APT-TABLE-ENTRY         OCCURS 0500 TIMES.
001520         10  APT-T-ID                    PIC X(36).
001530         10  APT-T-CUSTOMER-ID           PIC X(36).
001540         10  APT-T-VEHICLE-ID            PIC X(10).
001550         10  APT-T-EMPLOYEE-ID           PIC X(36).
001560         10  APT-T-BAY-ID                PIC X(36).
001570         10  APT-T-CONFIRMATION-NO       PIC X(14).
001580         10  APT-T-SERVICE-TYPE          PIC X(30).
001590         10  APT-T-REQ-DATE              PIC 9(08).
001600         10  APT-T-REQ-TIME              PIC 9(04).
001610         10  APT-T-STATUS                PIC X(18).
001620         10  APT-T-SPECIAL-INSTR         PIC X(200).
001630         10  APT-T-CREATED-DATE          PIC 9(08).
001640         10  APT-T-UPDATED-DATE          PIC 9(08).
001650         10  APT-T-VEH-ARR-DATE          PIC 9(08).
001660         10  APT-T-VEH-ARR-TIME          PIC 9(04).
001670         10  APT-T-VEH-ACCEPT-EMP        PIC X(36).
001680         10  FILLER                      PIC X(008).
001690 77  WK-N-APT-COUNT               PIC S9(05) COMP VALUE ZERO.
001700*
001710*-----------------------------------------------------------------
001720* SERVICE-BAY-REF, LOADED ENTIRE BUT NOT ENFORCED - NO RECORD
001730* LAYOUT CARRIES A REQUESTED BAY, SO THERE IS NOTHING TO VALIDATE
001740* IT AGAINST YET.  LOADED NOW SO THE COUNTS DISPLAY AT B399 AND
001750* SO THE TABLE IS READY WHEN BAY ASSIGNMENT COMES ON LINE.
001760*-----------------------------------------------------------------
001770 01  APT-BAY-TABLE.
001780     05  APT-BAY-ENTRY           OCCURS 0050 TIMES.
001790         10  APT-BAY-NUMBER              PIC X(08).
001800         10  APT-BAY-ACTIVE-FL           PIC X(01).
001810     05  FILLER                  PIC X(01).
001820 77  WK-N-BAY-COUNT               PIC S9(04) COMP VALUE ZERO.
001830 77  WK-N-BAY-ACTIVE-CNT          PIC S9(04) COMP VALUE ZERO.
001840*
001850*-----------------------------------------------------------------
001860* ONE PRINT BUFFER, TWO LAYOUTS - A DETAIL LINE AND A TOTALS
001870* LINE - SO THE REPORT FD ONLY EVER NEEDS ONE RECORD AREA.
001880*-----------------------------------------------------------------
001890 01  RPT-PRINT-AREA                      PIC X(140).
001900 01  RPT-DETAIL-LINE REDEFINES RPT-PRINT-AREA.
001910     05  RPT-LINE-TYPE            PIC X(10).
001920     05  RPT-APPT-ID              PIC X(36).
001930     05  RPT-FROM-STATUS          PIC X(18).
001940     05  RPT-TO-STATUS            PIC X(18).
001950     05  RPT-ROLE                 PIC X(12).
001960     05  RPT-REASON               PIC X(40).
001970     05  FILLER                   PIC X(06).
001980 01  RPT-TOTALS-LINE REDEFINES RPT-PRINT-AREA.
001990     05  RPT-TOT-LABEL            PIC X(40).
002000     05  RPT-TOT-COUNT            PIC ZZZ,ZZ9.
002010     05  FILLER                   PIC X(93).
002020*
002030*-----------------------------------------------------------------
002040* CONFIRMATION NUMBER GENERATOR - "APT" + CCYY + "-" + A SIX
002050* DIGIT SEQUENCE STARTING AT 001000, PER THE BOOKING DESK'S
002060* NUMBERING SCHEME.  ALSO DOUBLES AS THE NEW APPT-ID, SINCE THIS
002070* BATCH RUNS STANDALONE OVERNIGHT WITH NO CALL PATH INTO THE
002080* ONLINE SYSTEM'S OWN UUID ASSIGNMENT.
002090*-----------------------------------------------------------------
002100 01  WK-N-CONFIRM-SEQ             PIC S9(06) COMP VALUE 1000.
002110 01  WK-C-CONFIRM-SEQ-DISP        PIC 9(06).
002120 01  WK-C-CONFIRM-NO-WORK         PIC X(14).
002130*
002140*-----------------------------------------------------------------
002150* CONTROL TOTALS - SEE Z100.
002160*-----------------------------------------------------------------
002170 01  WK-N-TOTALS.
002180     05  WK-N-TOT-READ            PIC S9(07) COMP VALUE ZERO.
002190     05  WK-N-TOT-ACCEPTED        PIC S9(07) COMP VALUE ZERO.
002200     05  WK-N-TOT-BOOKED          PIC S9(07) COMP VALUE ZERO.
002210     05  WK-N-TOT-REJ-TRANS       PIC S9(07) COMP VALUE ZERO.
002220     05  WK-N-TOT-REJ-ROLE        PIC S9(07) COMP VALUE ZERO.
002230     05  WK-N-TOT-REJ-STATUS      PIC S9(07) COMP VALUE ZERO.
002240     05  WK-N-TOT-REJ-BOOKING     PIC S9(07) COMP VALUE ZERO.
002250     05  WK-N-TOT-NOTFOUND        PIC S9(07) COMP VALUE ZERO.
002260     05  FILLER                   PIC X(01).
002270*
002280*-----------------------------------------------------------------
002290* SEARCH SUBSCRIPTS AND WORK SWITCHES.
002300*-----------------------------------------------------------------
002310 01  WK-N-SUBSCRIPTS.
002320     05  WK-N-APT-IDX             PIC S9(05) COMP.
002330     05  WK-N-FOUND-IDX           PIC S9(05) COMP.
002340     05  WK-N-BAY-IDX             PIC S9(04) COMP.
002350 01  WK-C-WORK-SWITCHES.
002360     05  WK-C-APPT-FOUND         PIC X(01) VALUE "N".
002370         88  WK-C-APPT-IS-FOUND        VALUE "Y".
002380     05  FILLER                  PIC X(01).
002390 01  WK-C-SWITCH-X REDEFINES WK-C-WORK-SWITCHES
002400                                   PIC X(02).
002410*
002420*-----------------------------------------------------------------
002430* CALL WORK AREAS FOR THE TWO VALIDATOR SUBPROGRAMS.
002440*-----------------------------------------------------------------
002450 COPY APVTRN.
002460 COPY APVBKG.
002470*
002480 EJECT
002490*****************************************************************
002500 PROCEDURE DIVISION.
002510*****************************************************************
002520 MAIN-MODULE.
002530     PERFORM A000-INITIALIZE
002540        THRU A099-INITIALIZE-EX.
002550     PERFORM D000-PROCESS-TRANSITIONS
002560        THRU D099-PROCESS-TRANSITIONS-EX.
002570     PERFORM Z100-WRITE-TOTALS
002580        THRU Z199-WRITE-TOTALS-EX.
002590     PERFORM Z200-WRITE-MASTER-OUT
002600        THRU Z299-WRITE-MASTER-OUT-EX.
002610     PERFORM Z900-END-PROGRAM-ROUTINE
002620        THRU Z999-END-PROGRAM-ROUTINE-EX.
002630     GOBACK.
002640*
002650*-----------------------------------------------------------------
002660 A000-INITIALIZE.
002670*-----------------------------------------------------------------
002680     MOVE ZERO           TO WK-N-TOTALS.
002690     ACCEPT WK-N-RUN-DATE-ACC FROM DATE.
002700     IF WK-N-RUN-YY < 50
002710         MOVE 20         TO WK-N-RUN-CENTURY
002720     ELSE
002730         MOVE 19         TO WK-N-RUN-CENTURY
002740     END-IF.
002750     MOVE WK-N-RUN-YY    TO WK-N-RUN-YY2.
002760     MOVE WK-N-RUN-MM    TO WK-N-RUN-MM2.
002770     MOVE WK-N-RUN-DD    TO WK-N-RUN-DD2.
002780     ACCEPT WK-N-RUN-TIME-ACC FROM TIME.
002790*
002800     PERFORM B300-LOAD-BAY-TABLE
002810        THRU B399-LOAD-BAY-TABLE-EX.
002820     PERFORM C100-LOAD-APPOINTMENT-MASTER
002830        THRU C199-LOAD-APPOINTMENT-MASTER-EX.
002840*
002850     OPEN INPUT TRANSITION-REQUEST-IN.
002860     IF NOT WK-C-SUCCESSFUL
002870         DISPLAY "APTXMAIN - OPEN ERROR - TRANSITN-REQUEST-IN"
002880         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002890         GO TO Y900-ABNORMAL-TERMINATION
002900     END-IF.
002910     OPEN OUTPUT TRANSITION-REPORT-OUT.
002920     IF NOT WK-C-SUCCESSFUL
002930         DISPLAY "APTXMAIN - OPEN ERROR - TRANSITN-REPORT-OUT"
002940         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002950         GO TO Y900-ABNORMAL-TERMINATION
002960     END-IF.
002970     OPEN OUTPUT APPOINTMENT-MASTER-OUT.
002980     IF NOT WK-C-SUCCESSFUL
002990         DISPLAY "APTXMAIN - OPEN ERROR - APPT-MASTER-OUT"
003000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003010         GO TO Y900-ABNORMAL-TERMINATION
003020     END-IF.
003030 A099-INITIALIZE-EX.
003040     EXIT.
003050*
003060*-----------------------------------------------------------------
003070* B300 - LOAD SERVICE-BAY-REF.  COUNTS ONLY, NOT YET ENFORCED -
003080* SEE THE FILLER NOTE UP IN WORKING-STORAGE.
003090*-----------------------------------------------------------------
003100 B300-LOAD-BAY-TABLE.
003110     MOVE ZERO           TO WK-N-BAY-COUNT.
003120     MOVE ZERO           TO WK-N-BAY-ACTIVE-CNT.
003130     OPEN INPUT SERVICE-BAY-REF.
003140     IF NOT WK-C-SUCCESSFUL
003150         DISPLAY "APTXMAIN - OPEN ERROR - SERVICE-BAY-REF"
003160         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003170         GO TO B399-LOAD-BAY-TABLE-EX
003180     END-IF.
003190     PERFORM B310-READ-ONE-BAY-REC
003200        THRU B319-READ-ONE-BAY-REC-EX
003210       UNTIL WK-C-END-OF-FILE.
003220     CLOSE SERVICE-BAY-REF.
003230     MOVE "00"           TO WK-C-FILE-STATUS.
003240     DISPLAY "APTXMAIN - SERVICE-BAY-REF LOADED - "
003250             WK-N-BAY-COUNT " BAYS, "
003260             WK-N-BAY-ACTIVE-CNT " ACTIVE".
003270 B399-LOAD-BAY-TABLE-EX.
003280     EXIT.
003290*
003300 B310-READ-ONE-BAY-REC.
003310     READ SERVICE-BAY-REF
003320         AT END
003330             MOVE "10"            TO WK-C-FILE-STATUS
003340         NOT AT END
003350             ADD 1                 TO WK-N-BAY-COUNT
003360             MOVE BAY-NUMBER       TO
003370                 APT-BAY-NUMBER (WK-N-BAY-COUNT)
003380             MOVE BAY-ACTIVE       TO
003390                 APT-BAY-ACTIVE-FL (WK-N-BAY-COUNT)
003400             IF BAY-ACTIVE = "Y"
003410                 ADD 1             TO WK-N-BAY-ACTIVE-CNT
003420             END-IF
003430     END-READ.
003440 B319-READ-ONE-BAY-REC-EX.
003450     EXIT.
003460*
003470*-----------------------------------------------------------------
003480* C100 - LOAD THE FULL APPOINTMENT MASTER INTO APT-TABLE.
003490*-----------------------------------------------------------------
003500 C100-LOAD-APPOINTMENT-MASTER.
003510     MOVE ZERO           TO WK-N-APT-COUNT.
003520     OPEN INPUT APPOINTMENT-MASTER.
003530     IF NOT WK-C-SUCCESSFUL
003540         DISPLAY "APTXMAIN - OPEN ERROR - APPOINTMENT-MASTER"
003550         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003560         GO TO C199-LOAD-APPOINTMENT-MASTER-EX
003570     END-IF.
003580     PERFORM C110-READ-ONE-APPT-REC
003590        THRU C119-READ-ONE-APPT-REC-EX
003600       UNTIL WK-C-END-OF-FILE.
003610     CLOSE APPOINTMENT-MASTER.
003620     MOVE "00"           TO WK-C-FILE-STATUS.
003630 C199-LOAD-APPOINTMENT-MASTER-EX.
003640     EXIT.
003650*
003660 C110-READ-ONE-APPT-REC.
003670     READ APPOINTMENT-MASTER
003680         AT END
003690             MOVE "10" TO WK-C-FILE-STATUS
003700         NOT AT END
003710             PERFORM C120-MOVE-APPT-TO-TABLE
003720                THRU C129-MOVE-APPT-TO-TABLE-EX
003730     END-READ.
003740 C119-READ-ONE-APPT-REC-EX.
003750     EXIT.
003760*
003770 C120-MOVE-APPT-TO-TABLE.
003780     ADD 1 TO WK-N-APT-COUNT.
003790     MOVE APPT-ID                TO
003800         APT-T-ID (WK-N-APT-COUNT).
003810     MOVE APPT-CUSTOMER-ID       TO
003820         APT-T-CUSTOMER-ID (WK-N-APT-COUNT).
003830     MOVE APPT-VEHICLE-ID        TO
003840         APT-T-VEHICLE-ID (WK-N-APT-COUNT).
003850     MOVE APPT-EMPLOYEE-ID       TO
003860         APT-T-EMPLOYEE-ID (WK-N-APT-COUNT).
003870     MOVE APPT-BAY-ID            TO
003880         APT-T-BAY-ID (WK-N-APT-COUNT).
003890     MOVE APPT-CONFIRMATION-NO   TO
003900         APT-T-CONFIRMATION-NO (WK-N-APT-COUNT).
003910     MOVE APPT-SERVICE-TYPE      TO
003920         APT-T-SERVICE-TYPE (WK-N-APT-COUNT).
003930     MOVE APPT-REQ-DATE          TO
003940         APT-T-REQ-DATE (WK-N-APT-COUNT).
003950     MOVE APPT-REQ-TIME          TO
003960         APT-T-REQ-TIME (WK-N-APT-COUNT).
003970     MOVE APPT-STATUS            TO
003980         APT-T-STATUS (WK-N-APT-COUNT).
003990     MOVE APPT-SPECIAL-INSTR     TO
004000         APT-T-SPECIAL-INSTR (WK-N-APT-COUNT).
004010     MOVE APPT-CREATED-DATE      TO
004020         APT-T-CREATED-DATE (WK-N-APT-COUNT).
004030     MOVE APPT-UPDATED-DATE      TO
004040         APT-T-UPDATED-DATE (WK-N-APT-COUNT).
004050     MOVE APPT-VEHICLE-ARRIVED-DATE TO
004060         APT-T-VEH-ARR-DATE (WK-N-APT-COUNT).
004070     MOVE APPT-VEHICLE-ARRIVED-TIME TO
004080         APT-T-VEH-ARR-TIME (WK-N-APT-COUNT).
004090     MOVE APPT-VEHICLE-ACCEPT-EMP-ID TO
004100         APT-T-VEH-ACCEPT-EMP (WK-N-APT-COUNT).
004110 C129-MOVE-APPT-TO-TABLE-EX.
004120     EXIT.
004130*
004140*-----------------------------------------------------------------
004150* D000 - DRIVES TRANSITION-REQUEST-IN ONE RECORD AT A TIME.
004160*-----------------------------------------------------------------
004170 D000-PROCESS-TRANSITIONS.
004180     MOVE "00"           TO WK-C-FILE-STATUS.
004190     PERFORM D050-READ-ONE-TXN-REC
004200        THRU D059-READ-ONE-TXN-REC-EX.
004210     PERFORM D100-PROCESS-ONE-TRANSITION
004220        THRU D199-PROCESS-ONE-TRANSITION-EX
004230       UNTIL WK-C-END-OF-FILE.
004240 D099-PROCESS-TRANSITIONS-EX.
004250     EXIT.
004260*
004270 D050-READ-ONE-TXN-REC.
004280     READ TRANSITION-REQUEST-IN
004290         AT END
004300             MOVE "10"    TO WK-C-FILE-STATUS
004310     END-READ.
004320 D059-READ-ONE-TXN-REC-EX.
004330     EXIT.
004340*
004350 D100-PROCESS-ONE-TRANSITION.
004360     ADD 1 TO WK-N-TOT-READ.
004370     PERFORM D200-FIND-APPOINTMENT
004380        THRU D299-FIND-APPOINTMENT-EX.
004390     IF WK-C-APPT-IS-FOUND
004400         PERFORM D300-PROCESS-TRANSITION
004410            THRU D399-PROCESS-TRANSITION-EX
004420     ELSE
004430         IF TXN-NEW-STATUS = "PENDING"
004440             PERFORM D500-PROCESS-NEW-BOOKING
004450                THRU D599-PROCESS-NEW-BOOKING-EX
004460         ELSE
004470             PERFORM D400-PROCESS-NOT-FOUND
004480                THRU D499-PROCESS-NOT-FOUND-EX
004490         END-IF
004500     END-IF.
004510     PERFORM D050-READ-ONE-TXN-REC
004520        THRU D059-READ-ONE-TXN-REC-EX.
004530 D199-PROCESS-ONE-TRANSITION-EX.
004540     EXIT.
004550*
004560*-----------------------------------------------------------------
004570* D200 - LINEAR SEARCH OF APT-TABLE BY APPT-ID.  NOT A SEARCH
004580* ALL - THE EXTRACT JOB SORTS TRANSITION-REQUEST-IN, NOT THE
004590* MASTER ITSELF, SO THE TABLE CANNOT BE ASSUMED IN KEY ORDER.
004600*-----------------------------------------------------------------
004610 D200-FIND-APPOINTMENT.
004620     MOVE "N"            TO WK-C-APPT-FOUND.
004630     PERFORM D210-CHECK-ONE-APPT-ROW
004640        THRU D219-CHECK-ONE-APPT-ROW-EX
004650       VARYING WK-N-APT-IDX FROM 1 BY 1
004660         UNTIL WK-N-APT-IDX > WK-N-APT-COUNT
004670            OR WK-C-APPT-IS-FOUND.
004680 D299-FIND-APPOINTMENT-EX.
004690     EXIT.
004700*
004710 D210-CHECK-ONE-APPT-ROW.
004720     IF TXN-APPT-ID = APT-T-ID (WK-N-APT-IDX)
004730         MOVE "Y"        TO WK-C-APPT-FOUND
004740         MOVE WK-N-APT-IDX TO WK-N-FOUND-IDX
004750     END-IF.
004760 D219-CHECK-ONE-APPT-ROW-EX.
004770     EXIT.
004780*
004790*-----------------------------------------------------------------
004800* D300 - CALLS APTVTRN, APPLIES THE CHANGE IN PLACE ON SUCCESS,
004810* WRITES THE DETAIL LINE EITHER WAY.
004820*-----------------------------------------------------------------
004830 D300-PROCESS-TRANSITION.
004840     MOVE APT-T-STATUS (WK-N-FOUND-IDX) TO
004850         WK-VTRN-FROM-STATUS.
004860     MOVE TXN-NEW-STATUS TO WK-VTRN-TO-STATUS.
004870     MOVE TXN-USER-ROLE  TO WK-VTRN-ROLE.
004880     MOVE SPACES         TO WK-VTRN-VALID.
004890     MOVE SPACES         TO WK-VTRN-REASON.
004900     CALL "APTVTRN" USING WK-VTRN-RECORD.
004910*
004920     MOVE SPACES         TO RPT-DETAIL-LINE.
004930     MOVE TXN-APPT-ID    TO RPT-APPT-ID.
004940     MOVE WK-VTRN-FROM-STATUS TO RPT-FROM-STATUS.
004950     MOVE TXN-NEW-STATUS TO RPT-TO-STATUS.
004960     MOVE TXN-USER-ROLE  TO RPT-ROLE.
004970     IF WK-VTRN-IS-VALID
004980         MOVE TXN-NEW-STATUS TO
004990             APT-T-STATUS (WK-N-FOUND-IDX)
005000         MOVE TXN-DATE        TO
005010             APT-T-UPDATED-DATE (WK-N-FOUND-IDX)
005020         ADD 1            TO WK-N-TOT-ACCEPTED
005030         MOVE "ACCEPTED"  TO RPT-LINE-TYPE
005040     ELSE
005050         MOVE "REJECTED"  TO RPT-LINE-TYPE
005060         MOVE WK-VTRN-REASON TO RPT-REASON
005070         IF WK-VTRN-REASON-CODE = "01"
005080             ADD 1        TO WK-N-TOT-REJ-STATUS
005090         ELSE
005100             IF WK-VTRN-REASON-CODE = "02"
005110                 ADD 1    TO WK-N-TOT-REJ-TRANS
005120             ELSE
005130                 ADD 1    TO WK-N-TOT-REJ-ROLE
005140             END-IF
005150         END-IF
005160     END-IF.
005170     PERFORM D900-WRITE-REPORT-LINE
005180        THRU D999-WRITE-REPORT-LINE-EX.
005190 D399-PROCESS-TRANSITION-EX.
005200     EXIT.
005210*
005220*-----------------------------------------------------------------
005230* D400 - TRANSACTION'S APPT-ID IS NOT ON THE MASTER AND IT IS
005240* NOT A NEW-BOOKING REQUEST (NEW-STATUS NOT PENDING).
005250*-----------------------------------------------------------------
005260 D400-PROCESS-NOT-FOUND.
005270     ADD 1                TO WK-N-TOT-NOTFOUND.
005280     MOVE SPACES          TO RPT-DETAIL-LINE.
005290     MOVE "NOT-FOUND"     TO RPT-LINE-TYPE.
005300     MOVE TXN-APPT-ID     TO RPT-APPT-ID.
005310     MOVE TXN-NEW-STATUS  TO RPT-TO-STATUS.
005320     MOVE TXN-USER-ROLE   TO RPT-ROLE.
005330     MOVE "APPOINTMENT ID NOT ON MASTER" TO RPT-REASON.
005340     PERFORM D900-WRITE-REPORT-LINE
005350        THRU D999-WRITE-REPORT-LINE-EX.
005360 D499-PROCESS-NOT-FOUND-EX.
005370     EXIT.
005380*
005390*-----------------------------------------------------------------
005400* D500 - NEW-BOOKING REQUEST.  FIELDS COME FROM THE BOOKING
005410* OVERLAY OF THE SAME TRANSACTION RECORD - SEE APTTXN, TAG AP041.
005420*-----------------------------------------------------------------
005430 D500-PROCESS-NEW-BOOKING.
005440     MOVE TXN-BK-VEHICLE-ID   TO WK-VBKG-VEHICLE-ID.
005450     MOVE TXN-BK-SERVICE-TYPE TO WK-VBKG-SERVICE-TYPE.
005460     MOVE TXN-BK-REQ-DATE     TO WK-VBKG-REQ-DATE.
005470     MOVE TXN-BK-REQ-TIME     TO WK-VBKG-REQ-TIME.
005480     MOVE WK-N-RUN-DATE       TO WK-VBKG-RUN-DATE.
005490     MOVE WK-N-RUN-TIME-HHMM  TO WK-VBKG-RUN-TIME.
005500     MOVE SPACES              TO WK-VBKG-VALID.
005510     MOVE SPACES              TO WK-VBKG-REASON.
005520     CALL "APTVBKG" USING WK-VBKG-RECORD.
005530*
005540     MOVE SPACES              TO RPT-DETAIL-LINE.
005550     MOVE TXN-BK-USER-ROLE    TO RPT-ROLE.
005560     MOVE "PENDING"           TO RPT-TO-STATUS.
005570     IF WK-VBKG-IS-VALID
005580         PERFORM D600-GENERATE-CONFIRMATION-NO
005590            THRU D699-GENERATE-CONFIRMATION-NO-EX
005600         PERFORM D700-APPEND-NEW-APPOINTMENT
005610            THRU D799-APPEND-NEW-APPOINTMENT-EX
005620         ADD 1                TO WK-N-TOT-BOOKED
005630         MOVE "BOOKED"        TO RPT-LINE-TYPE
005640         MOVE WK-C-CONFIRM-NO-WORK TO RPT-APPT-ID
005650     ELSE
005660         ADD 1                TO WK-N-TOT-REJ-BOOKING
005670         MOVE "REJECTED"      TO RPT-LINE-TYPE
005680         MOVE WK-VBKG-REASON  TO RPT-REASON
005690     END-IF.
005700     PERFORM D900-WRITE-REPORT-LINE
005710        THRU D999-WRITE-REPORT-LINE-EX.
005720 D599-PROCESS-NEW-BOOKING-EX.
005730     EXIT.
005740*
005750 D600-GENERATE-CONFIRMATION-NO.
005760     ADD 1 TO WK-N-CONFIRM-SEQ.
005770     MOVE WK-N-CONFIRM-SEQ    TO WK-C-CONFIRM-SEQ-DISP.
005780     MOVE SPACES              TO WK-C-CONFIRM-NO-WORK.
005790     STRING "APT"                 DELIMITED BY SIZE
005800            WK-N-RUN-CENTURY      DELIMITED BY SIZE
005810            WK-N-RUN-YY2          DELIMITED BY SIZE
005820            "-"                   DELIMITED BY SIZE
005830            WK-C-CONFIRM-SEQ-DISP DELIMITED BY SIZE
005840       INTO WK-C-CONFIRM-NO-WORK.
005850 D699-GENERATE-CONFIRMATION-NO-EX.
005860     EXIT.
005870*
005880 D700-APPEND-NEW-APPOINTMENT.
005890     ADD 1 TO WK-N-APT-COUNT.
005900     MOVE WK-C-CONFIRM-NO-WORK TO
005910         APT-T-ID (WK-N-APT-COUNT).
005920     MOVE WK-C-CONFIRM-NO-WORK TO
005930         APT-T-CONFIRMATION-NO (WK-N-APT-COUNT).
005940     MOVE TXN-BK-CUSTOMER-ID   TO
005950         APT-T-CUSTOMER-ID (WK-N-APT-COUNT).
005960     MOVE TXN-BK-VEHICLE-ID    TO
005970         APT-T-VEHICLE-ID (WK-N-APT-COUNT).
005980     MOVE SPACES TO APT-T-EMPLOYEE-ID (WK-N-APT-COUNT).
005990     MOVE SPACES TO APT-T-BAY-ID (WK-N-APT-COUNT).
006000     MOVE TXN-BK-SERVICE-TYPE  TO
006010         APT-T-SERVICE-TYPE (WK-N-APT-COUNT).
006020     MOVE TXN-BK-REQ-DATE      TO
006030         APT-T-REQ-DATE (WK-N-APT-COUNT).
006040     MOVE TXN-BK-REQ-TIME      TO
006050         APT-T-REQ-TIME (WK-N-APT-COUNT).
006060     MOVE "PENDING" TO APT-T-STATUS (WK-N-APT-COUNT).
006070     MOVE SPACES TO APT-T-SPECIAL-INSTR (WK-N-APT-COUNT).
006080     MOVE WK-N-RUN-DATE        TO
006090         APT-T-CREATED-DATE (WK-N-APT-COUNT).
006100     MOVE WK-N-RUN-DATE        TO
006110         APT-T-UPDATED-DATE (WK-N-APT-COUNT).
006120     MOVE ZERO   TO APT-T-VEH-ARR-DATE (WK-N-APT-COUNT).
006130     MOVE ZERO   TO APT-T-VEH-ARR-TIME (WK-N-APT-COUNT).
006140     MOVE SPACES TO APT-T-VEH-ACCEPT-EMP (WK-N-APT-COUNT).
006150 D799-APPEND-NEW-APPOINTMENT-EX.
006160     EXIT.
006170*
006180 D900-WRITE-REPORT-LINE.
006190     WRITE RPT-REPORT-LINE FROM RPT-PRINT-AREA.
006200 D999-WRITE-REPORT-LINE-EX.
006210     EXIT.
006220*
006230*-----------------------------------------------------------------
006240* Z100 - TRAILING CONTROL-TOTAL BLOCK, ONE LINE PER COUNTER.
006250*-----------------------------------------------------------------
006260 Z100-WRITE-TOTALS.
006270     MOVE SPACES TO RPT-PRINT-AREA.
006280     MOVE "TRANSACTIONS READ" TO RPT-TOT-LABEL.
006290     MOVE WK-N-TOT-READ TO RPT-TOT-COUNT.
006300     PERFORM D900-WRITE-REPORT-LINE
006310        THRU D999-WRITE-REPORT-LINE-EX.
006320*
006330     MOVE SPACES TO RPT-PRINT-AREA.
006340     MOVE "ACCEPTED (STATUS TRANSITIONS)" TO RPT-TOT-LABEL.
006350     MOVE WK-N-TOT-ACCEPTED TO RPT-TOT-COUNT.
006360     PERFORM D900-WRITE-REPORT-LINE
006370        THRU D999-WRITE-REPORT-LINE-EX.
006380*
006390     MOVE SPACES TO RPT-PRINT-AREA.
006400     MOVE "BOOKED (NEW APPOINTMENTS ACCEPTED)" TO
006410         RPT-TOT-LABEL.
006420     MOVE WK-N-TOT-BOOKED TO RPT-TOT-COUNT.
006430     PERFORM D900-WRITE-REPORT-LINE
006440        THRU D999-WRITE-REPORT-LINE-EX.
006450*
006460     MOVE SPACES TO RPT-PRINT-AREA.
006470     MOVE "REJECTED - TRANSITION NOT ALLOWED" TO
006480         RPT-TOT-LABEL.
006490     MOVE WK-N-TOT-REJ-TRANS TO RPT-TOT-COUNT.
006500     PERFORM D900-WRITE-REPORT-LINE
006510        THRU D999-WRITE-REPORT-LINE-EX.
006520*
006530     MOVE SPACES TO RPT-PRINT-AREA.
006540     MOVE "REJECTED - ROLE NOT AUTHORIZED" TO
006550         RPT-TOT-LABEL.
006560     MOVE WK-N-TOT-REJ-ROLE TO RPT-TOT-COUNT.
006570     PERFORM D900-WRITE-REPORT-LINE
006580        THRU D999-WRITE-REPORT-LINE-EX.
006590*
006600     MOVE SPACES TO RPT-PRINT-AREA.
006610     MOVE "REJECTED - UNKNOWN CURRENT STATUS" TO
006620         RPT-TOT-LABEL.
006630     MOVE WK-N-TOT-REJ-STATUS TO RPT-TOT-COUNT.
006640     PERFORM D900-WRITE-REPORT-LINE
006650        THRU D999-WRITE-REPORT-LINE-EX.
006660*
006670     MOVE SPACES TO RPT-PRINT-AREA.
006680     MOVE "REJECTED - BOOKING VALIDATION FAILURE" TO
006690         RPT-TOT-LABEL.
006700     MOVE WK-N-TOT-REJ-BOOKING TO RPT-TOT-COUNT.
006710     PERFORM D900-WRITE-REPORT-LINE
006720        THRU D999-WRITE-REPORT-LINE-EX.
006730*
006740     MOVE SPACES TO RPT-PRINT-AREA.
006750     MOVE "NOT FOUND (APPT ID NOT ON MASTER)" TO
006760         RPT-TOT-LABEL.
006770     MOVE WK-N-TOT-NOTFOUND TO RPT-TOT-COUNT.
006780     PERFORM D900-WRITE-REPORT-LINE
006790        THRU D999-WRITE-REPORT-LINE-EX.
006800 Z199-WRITE-TOTALS-EX.
006810     EXIT.
006820*
006830*-----------------------------------------------------------------
006840* Z200 - REWRITE THE APPOINTMENT MASTER, ONE PASS, TABLE ORDER.
006850*-----------------------------------------------------------------
006860 Z200-WRITE-MASTER-OUT.
006870     PERFORM Z210-WRITE-ONE-MASTER-REC
006880        THRU Z219-WRITE-ONE-MASTER-REC-EX
006890       VARYING WK-N-APT-IDX FROM 1 BY 1
006900         UNTIL WK-N-APT-IDX > WK-N-APT-COUNT.
006910 Z299-WRITE-MASTER-OUT-EX.
006920     EXIT.
006930*
006940 Z210-WRITE-ONE-MASTER-REC.
006950     MOVE APT-TABLE-ENTRY (WK-N-APT-IDX) TO
006960         APPOINTMENT-RECORD-OUT.
006970     WRITE APPOINTMENT-RECORD-OUT.
006980 Z219-WRITE-ONE-MASTER-REC-EX.
006990     EXIT.
007000*
007010*-----------------------------------------------------------------
007020 Y900-ABNORMAL-TERMINATION.
007030*-----------------------------------------------------------------
007040     PERFORM Z900-END-PROGRAM-ROUTINE
007050        THRU Z999-END-PROGRAM-ROUTINE-EX.
007060     GOBACK.
007070*
007080 Z900-END-PROGRAM-ROUTINE.
007090     CLOSE TRANSITION-REQUEST-IN.
007100     CLOSE TRANSITION-REPORT-OUT.
007110     CLOSE APPOINTMENT-MASTER-OUT.
007120 Z999-END-PROGRAM-ROUTINE-EX.
007130     EXIT.
007140*
007150******************************************************************
007160************** END OF PROGRAM SOURCE -  APTXMAIN *****************
007170******************************************************************
