000010*****************************************************************
000020*    APVTRN  --  LINKAGE FOR  CALL "APTVTRN"
000030*****************************************************************
000040*DESCRIPTION :  WORK AREA PASSED TO THE STATE-TRANSITION
000050*               VALIDATOR.  CALLER LOADS THE -INPUT GROUP AND
000060*               CLEARS THE -OUTPUT GROUP BEFORE EVERY CALL.
000070*-----------------------------------------------------------------
000080*HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------------
000100*TAG    DATE       PROGRAMMER   DESCRIPTION
000110*-----------------------------------------------------------------
000120*AP002  18/11/1988 R.FONSEKA    ORIGINAL LAYOUT.
000130*AP031  26/03/2004 S.PERERA     ADDED WK-VTRN-REASON-CODE SO THE
000140*                                REPORT TOTALS CAN BE BROKEN OUT
000150*                                BY REJECTION REASON WITHOUT A
000160*                                STRING COMPARE ON THE TEXT.
000170*-----------------------------------------------------------------
000180 01  WK-VTRN-RECORD.
000190     05  WK-VTRN-INPUT.
000200         10  WK-VTRN-FROM-STATUS    PIC X(18).
000210         10  WK-VTRN-TO-STATUS      PIC X(18).
000220         10  WK-VTRN-ROLE           PIC X(12).
000230     05  WK-VTRN-OUTPUT.
000240         10  WK-VTRN-VALID          PIC X(01).
000250             88  WK-VTRN-IS-VALID          VALUE "Y".
000260             88  WK-VTRN-IS-INVALID        VALUE "N".
000270         10  WK-VTRN-REASON-CODE    PIC X(02).
000280*                                00=OK 01=UNKNOWN STATUS
000290*                                02=TRANSITION NOT ALLOWED
000300*                                03=ROLE NOT AUTHORIZED
000310         10  WK-VTRN-REASON         PIC X(40).
000320         10  FILLER             PIC X(06).
