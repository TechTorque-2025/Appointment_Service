000010*****************************************************************
000020*    APTBUSHR  --  BUSINESS HOURS REFERENCE RECORD
000030*****************************************************************
000040*DESCRIPTION :  ONE DAY-OF-WEEK ENTRY.  SEVEN ROWS, MONDAY
000050*               THROUGH SUNDAY.  LOADED INTO THE IN-MEMORY
000060*               BUSINESS-HOURS TABLE BY APTVBKG, PARA B200.
000070*-----------------------------------------------------------------
000080*HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------------
000100*TAG    DATE       PROGRAMMER   DESCRIPTION
000110*-----------------------------------------------------------------
000120*AP006  11/05/1989 R.FONSEKA    ORIGINAL LAYOUT.
000130*-----------------------------------------------------------------
000140 01  BUSINESS-HOURS-RECORD               PIC X(032).
000150 01  BH-REC-FIELDS REDEFINES BUSINESS-HOURS-RECORD.
000160     05  BH-DAY-OF-WEEK             PIC X(09).
000170*                                "MONDAY" .. "SUNDAY"
000180     05  BH-OPEN-TIME               PIC 9(04).
000190     05  BH-CLOSE-TIME              PIC 9(04).
000200     05  BH-BREAK-START             PIC 9(04).
000210*                                ZERO IF NO BREAK
000220     05  BH-BREAK-END               PIC 9(04).
000230*                                ZERO IF NO BREAK
000240     05  BH-IS-OPEN                 PIC X(01).
000250*                                "Y" OR "N"
000260     05  FILLER                     PIC X(06).
