000010*****************************************************************
000020*    APTMSTR  --  APPOINTMENT MASTER RECORD
000030*****************************************************************
000040*DESCRIPTION :  ONE SERVICE APPOINTMENT.  IDENTITY, CUSTOMER,
000050*               VEHICLE, ASSIGNED EMPLOYEE/BAY, CONFIRMATION
000060*               NUMBER, REQUESTED SERVICE, CURRENT STATUS AND
000070*               THE VEHICLE ARRIVAL STAMP.  WRITTEN BY APTXMAIN
000080*               TO APPOINTMENT-MASTER-OUT AFTER EVERY RUN.
000090*-----------------------------------------------------------------
000100*HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------------
000120*TAG    DATE       PROGRAMMER   DESCRIPTION
000130*-----------------------------------------------------------------
000140*AP001  04/11/1988 R.FONSEKA    ORIGINAL LAYOUT FOR THE FIRST
000150*                                APPOINTMENT TRANSITION RUN.
000160*AP009  22/06/1991 R.FONSEKA    ADDED APPT-VEHICLE-ARRIVED-DATE,
000170*                                -TIME AND -ACCEPT-EMP-ID FOR THE
000180*                                GATE-IN TICKET PROJECT.
000190*AP014  17/02/1999 R.FONSEKA    Y2K - DATE FIELDS ARE ALREADY
000200*                                CCYYMMDD, NO WIDENING NEEDED.
000210*AP022  09/08/2003 S.PERERA     ADDED APPT-REQ-DATE-R REDEFINES
000220*                                SO D-SERIES PARAGRAPHS CAN TEST
000230*                                THE CENTURY/YEAR PART ALONE.
000240*-----------------------------------------------------------------
000250 01  APPOINTMENT-RECORD                  PIC X(500).
000260*-----------------------------------------------------------------
000270*  STRUCTURED VIEW OF THE RECORD ABOVE.
000280*-----------------------------------------------------------------
000290 01  APPT-REC-FIELDS REDEFINES APPOINTMENT-RECORD.
000300     05  APPT-ID                    PIC X(36).
000310*                                APPOINTMENT UUID - PRIMARY KEY
000320     05  APPT-CUSTOMER-ID           PIC X(36).
000330*                                CUSTOMER UUID
000340     05  APPT-VEHICLE-ID            PIC X(10).
000350*                                E.G. "VEH-001"
000360     05  APPT-EMPLOYEE-ID           PIC X(36).
000370*                                PRIMARY ASSIGNED EMPLOYEE, OR
000380*                                SPACES IF UNASSIGNED
000390     05  APPT-BAY-ID                PIC X(36).
000400*                                ASSIGNED SERVICE BAY, OR SPACES
000410     05  APPT-CONFIRMATION-NO       PIC X(14).
000420*                                "APT" + CCYY + "-" + NNNNNN,
000430*                                SEE APTXMAIN PARA D600
000440     05  APPT-SERVICE-TYPE          PIC X(30).
000450*                                E.G. "OIL CHANGE"
000460     05  APPT-REQ-DATE              PIC 9(08).
000470*                                REQUESTED DATE, CCYYMMDD
000480     05  APPT-REQ-DATE-R REDEFINES APPT-REQ-DATE.
000490         10  APPT-REQ-DATE-CCYY     PIC 9(04).
000500         10  APPT-REQ-DATE-MM       PIC 9(02).
000510         10  APPT-REQ-DATE-DD       PIC 9(02).
000520     05  APPT-REQ-TIME              PIC 9(04).
000530*                                REQUESTED TIME, HHMM 24-HOUR
000540     05  APPT-STATUS                PIC X(18).
000550*                                ONE OF THE SEVEN STATUS CODES
000560     05  APPT-SPECIAL-INSTR         PIC X(200).
000570*                                FREE-TEXT, MAY BE BLANK
000580     05  APPT-CREATED-DATE          PIC 9(08).
000590     05  APPT-UPDATED-DATE          PIC 9(08).
000600     05  APPT-VEHICLE-ARRIVED-DATE  PIC 9(08).
000610*                                ZERO IF VEHICLE NOT YET ARRIVED
000620     05  APPT-VEHICLE-ARRIVED-TIME  PIC 9(04).
000630     05  APPT-VEHICLE-ACCEPT-EMP-ID PIC X(36).
000640*                                EMPLOYEE WHO SIGNED THE VEHICLE
000650*                                IN, OR SPACES IF NONE
000660     05  FILLER                     PIC X(008).
000670*                                RESERVED - PADS RECORD TO 500
