000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     APTVBKG.
000050 AUTHOR.         R.FONSEKA.
000060 INSTALLATION.   HIGHGATE AUTOCARE SYSTEMS GROUP.
000070 DATE-WRITTEN.   03 SEP 1992.
000080 DATE-COMPILED.
000090 SECURITY.       NON-CONFIDENTIAL.
000100*
000110*DESCRIPTION :  CALLED ROUTINE - VALIDATES A NEW BOOKING REQUEST
000120*               (A TRANSACTION ASKING FOR STATUS PENDING AGAINST
000130*               AN APPT-ID NOT ON THE MASTER).  OWNS AND LOADS
000140*               ITS OWN COPY OF THE SERVICE-TYPE, BUSINESS-HOURS
000150*               AND HOLIDAY REFERENCE FILES ON FIRST CALL, THE
000160*               SAME PATTERN USED BY OTHER CALLED ROUTINES IN
000170*               THIS SHOP THAT OWN THEIR OWN SMALL REFERENCE
000180*               FILES.  CALLED FROM APTXMAIN PARA D500-PROCESS-
000190*               NEW-BOOKING.
000200*
000210*    RETURN CODES (WK-VBKG-VALID / WK-VBKG-REASON) :
000220*    REQUIRED FIELD MISSING, DATE NOT IN THE FUTURE, SERVICE
000230*    TYPE NOT ACTIVE, OR DAY NOT A BUSINESS DAY - SEE A1nn-A4nn.
000240*-----------------------------------------------------------------
000250* HISTORY OF MODIFICATION:
000260*-----------------------------------------------------------------
000270*TAG    DATE       PROGRAMMER   DESCRIPTION
000280*-----------------------------------------------------------------
000290*AP012  03/09/1992 R.FONSEKA    ORIGINAL - FIELD CHECKS ONLY, TO
000300*                                MATCH THE BOOKING DESK'S PAPER
000310*                                INTAKE FORM EDITS.
000320*AP027  14/01/2004 S.PERERA     WIRED INTO APTXMAIN'S NEW D500
000330*                                CALL FOR NIGHTLY NEW-BOOKING
000340*                                VALIDATION - NO LOGIC CHANGE
000350*                                HERE, SEE APTXMAIN AP027.
000360*AP033  02/09/2004 S.PERERA     ADDED A300/A400 REFERENCE-DATA
000370*                                CHECKS (SERVICE ACTIVE, BUSINESS
000380*                                DAY/HOLIDAY) PER THE BOOKING-
000390*                                INTAKE REVIEW - THESE WERE BEING
000400*                                CAUGHT MANUALLY AT THE FRONT DESK
000410*                                AND SLIPPING THROUGH ON BUSY DAYS
000420*                                AT THE BRANCH.
000430*AP048  02/09/2011 M.WICKRAMA   NO CHANGE - REVIEWED ONLY, AS PART
000440*                                OF THE CUSTOMER SIGN-OFF PROJECT.
000450*AP052  21/03/2012 M.WICKRAMA   STANDARDS REVIEW - WK-N-SVC-COUNT,
000460*                                WK-N-BUSHR-COUNT AND WK-N-HOL-
000470*                                COUNT CHANGED FROM LEVEL 01 TO
000480*                                77, PER THE SHOP CODING STANDARD
000490*                                FOR STANDALONE COUNTERS (SEE
000500*                                APTXMAIN AP050, SAME REVIEW).
000510*-----------------------------------------------------------------
000520 EJECT
000530*****************************************************************
000540 ENVIRONMENT DIVISION.
000550*****************************************************************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.   IBM-AS400.
000580 OBJECT-COMPUTER.   IBM-AS400.
000590 SPECIAL-NAMES.     UPSI-0 IS UPSI-SWITCH-0
000600                      ON  STATUS IS U0-ON
000610                      OFF STATUS IS U0-OFF.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SERVICE-TYPE-REF ASSIGN TO DISK-SERVTYP
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS WK-C-FILE-STATUS.
000680     SELECT BUSINESS-HOURS-REF ASSIGN TO DISK-BUSHOUR
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS WK-C-FILE-STATUS.
000710     SELECT HOLIDAY-REF ASSIGN TO DISK-HOLIDAY
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS WK-C-FILE-STATUS.
000740*
000750*****************************************************************
000760 DATA DIVISION.
000770*****************************************************************
000780 FILE SECTION.
000790*
000800 FD  SERVICE-TYPE-REF
000810     LABEL RECORDS ARE OMITTED
000820     DATA RECORD IS SERVICE-TYPE-RECORD.
000830     COPY APTSVC.
000840*
000850 FD  BUSINESS-HOURS-REF
000860     LABEL RECORDS ARE OMITTED
000870     DATA RECORD IS BUSINESS-HOURS-RECORD.
000880     COPY APTBUSHR.
000890*
000900 FD  HOLIDAY-REF
000910     LABEL RECORDS ARE OMITTED
000920     DATA RECORD IS HOLIDAY-RECORD.
000930     COPY APTHOL.
000940*
000950 WORKING-STORAGE SECTION.
000960*****************************************************************
000970 01  FILLER                      PIC X(24) VALUE
000980     "** PROGRAM APTVBKG **".
000990*
001000 01  WK-C-COMMON.
001010     COPY APTCOM.
001020*
001030*-----------------------------------------------------------------
001040* IN-MEMORY COPIES OF THE THREE REFERENCE FILES, LOADED ON THE
001050* FIRST CALL OF A RUN AND HELD FOR EVERY CALL AFTER THAT.
001060*-----------------------------------------------------------------
001070 01  APT-SVC-TABLE.
001080     05  APT-SVC-ENTRY          OCCURS 0100 TIMES.
001090         10  APT-SVC-NAME           PIC X(30).
001100         10  APT-SVC-ACTIVE-FL      PIC X(01).
001110     05  FILLER                 PIC X(01).
001120 77  WK-N-SVC-COUNT              PIC S9(04) COMP VALUE ZERO.
001130*
001140 01  APT-BUSHR-TABLE.
001150     05  APT-BUSHR-ENTRY        OCCURS 0007 TIMES.
001160         10  APT-BUSHR-DAY          PIC X(09).
001170         10  APT-BUSHR-OPEN-FL      PIC X(01).
001180     05  FILLER                 PIC X(01).
001190 77  WK-N-BUSHR-COUNT            PIC S9(04) COMP VALUE ZERO.
001200*
001210 01  APT-HOL-TABLE.
001220     05  APT-HOL-ENTRY          OCCURS 0150 TIMES
001230                                 PIC 9(08).
001240     05  FILLER                 PIC X(01).
001250 77  WK-N-HOL-COUNT              PIC S9(04) COMP VALUE ZERO.
001260*
001270*-----------------------------------------------------------------
001280* ZELLER'S-RULE DAY NAME TABLE - H VALUE 0 IS SATURDAY, SEE
001290* A410.  VALUE-LOADED AT COMPILE TIME.
001300*-----------------------------------------------------------------
001310 01  ZELLER-DAY-NAME-INIT.
001320     05  FILLER PIC X(09) VALUE "SATURDAY".
001330     05  FILLER PIC X(09) VALUE "SUNDAY".
001340     05  FILLER PIC X(09) VALUE "MONDAY".
001350     05  FILLER PIC X(09) VALUE "TUESDAY".
001360     05  FILLER PIC X(09) VALUE "WEDNESDAY".
001370     05  FILLER PIC X(09) VALUE "THURSDAY".
001380     05  FILLER PIC X(09) VALUE "FRIDAY".
001390 01  ZELLER-DAY-NAME-TABLE REDEFINES ZELLER-DAY-NAME-INIT.
001400     05  ZELLER-DAY-NAME        OCCURS 7 TIMES
001410                                 PIC X(09).
001420*
001430*-----------------------------------------------------------------
001440* REQUESTED DATE BROKEN INTO CCYY/MM/DD FOR THE ZELLER CALC.
001450*-----------------------------------------------------------------
001460 01  WK-N-ZELLER-WORK.
001470     05  WK-N-Z-CCYY             PIC 9(04).
001480     05  WK-N-Z-MM               PIC 9(02).
001490     05  WK-N-Z-DD               PIC 9(02).
001500 01  WK-N-ZELLER-DATE REDEFINES WK-N-ZELLER-WORK
001510                                 PIC 9(08).
001520*
001530 01  WK-N-ZELLER-CALC.
001540     05  WK-N-Z-M                PIC S9(04) COMP.
001550     05  WK-N-Z-YY                PIC S9(04) COMP.
001560     05  WK-N-Z-K                PIC S9(04) COMP.
001570     05  WK-N-Z-J                PIC S9(04) COMP.
001580     05  WK-N-Z-TERM1             PIC S9(04) COMP.
001590     05  WK-N-Z-TERM2             PIC S9(04) COMP.
001600     05  WK-N-Z-TERM3             PIC S9(04) COMP.
001610     05  WK-N-Z-SUM               PIC S9(06) COMP.
001620     05  WK-N-Z-H                 PIC S9(04) COMP.
001630     05  FILLER                   PIC X(01).
001640 01  WK-C-DAY-NAME                PIC X(09).
001650*
001660*-----------------------------------------------------------------
001670* SEARCH SUBSCRIPTS AND WORK SWITCHES.
001680*-----------------------------------------------------------------
001690 01  WK-N-SUBSCRIPTS.
001700     05  WK-N-SVC-IDX            PIC S9(04) COMP.
001710     05  WK-N-BUSHR-IDX          PIC S9(04) COMP.
001720     05  WK-N-HOL-IDX            PIC S9(04) COMP.
001730 01  WK-C-WORK-SWITCHES.
001740     05  WK-C-REQUIRED-OK       PIC X(01) VALUE "N".
001750         88  WK-C-REQUIRED-IS-OK       VALUE "Y".
001760     05  WK-C-DATE-OK           PIC X(01) VALUE "N".
001770         88  WK-C-DATE-IS-OK           VALUE "Y".
001780     05  WK-C-SVC-OK            PIC X(01) VALUE "N".
001790         88  WK-C-SVC-IS-OK            VALUE "Y".
001800     05  WK-C-DAY-OK            PIC X(01) VALUE "N".
001810         88  WK-C-DAY-IS-OK            VALUE "Y".
001820 01  WK-C-SWITCH-X REDEFINES WK-C-WORK-SWITCHES
001830                                 PIC X(04).
001840*
001850 EJECT
001860*****************************************************************
001870 LINKAGE SECTION.
001880*****************************************************************
001890     COPY APVBKG.
001900*
001910 EJECT
001920*****************************************************************
001930 PROCEDURE DIVISION USING WK-VBKG-RECORD.
001940*****************************************************************
001950 MAIN-MODULE.
001960     PERFORM A000-PROCESS-CALLED-ROUTINE
001970        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001980     GOBACK.
001990*
002000*-----------------------------------------------------------------
002010 A000-PROCESS-CALLED-ROUTINE.
002020*-----------------------------------------------------------------
002030     IF WK-C-FIRST-TIME
002040         PERFORM B100-LOAD-SERVICE-TYPES
002050            THRU B199-LOAD-SERVICE-TYPES-EX
002060         PERFORM B200-LOAD-BUSINESS-HOURS
002070            THRU B299-LOAD-BUSINESS-HOURS-EX
002080         PERFORM B400-LOAD-HOLIDAYS
002090            THRU B499-LOAD-HOLIDAYS-EX
002100         MOVE "N" TO WK-C-FUNCTION-SW
002110     END-IF.
002120*
002130     MOVE "N"            TO WK-VBKG-VALID.
002140     MOVE SPACES         TO WK-VBKG-REASON.
002150*
002160     PERFORM A100-VALIDATE-REQUIRED-FIELDS
002170        THRU A199-VALIDATE-REQUIRED-FIELDS-EX.
002180     IF NOT WK-C-REQUIRED-IS-OK
002190         MOVE "VEHICLE ID, SERVICE TYPE OR REQ DATE MISSING"
002200                                 TO WK-VBKG-REASON
002210         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002220     END-IF.
002230*
002240     PERFORM A200-VALIDATE-FUTURE-DATE
002250        THRU A299-VALIDATE-FUTURE-DATE-EX.
002260     IF NOT WK-C-DATE-IS-OK
002270         MOVE "REQUESTED DATE/TIME IS NOT IN THE FUTURE"
002280                                 TO WK-VBKG-REASON
002290         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002300     END-IF.
002310*
002320     PERFORM A300-VALIDATE-SERVICE-TYPE-ACTIVE
002330        THRU A399-VALIDATE-SERVICE-TYPE-ACTIVE-EX.
002340     IF NOT WK-C-SVC-IS-OK
002350         MOVE "SERVICE TYPE UNKNOWN OR NOT ACTIVE"
002360                                 TO WK-VBKG-REASON
002370         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002380     END-IF.
002390*
002400     PERFORM A400-VALIDATE-BUSINESS-DAY
002410        THRU A499-VALIDATE-BUSINESS-DAY-EX.
002420     IF NOT WK-C-DAY-IS-OK
002430         MOVE "REQUESTED DATE IS NOT AN OPEN BUSINESS DAY"
002440                                 TO WK-VBKG-REASON
002450         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002460     END-IF.
002470*
002480     MOVE "Y"            TO WK-VBKG-VALID.
002490 A099-PROCESS-CALLED-ROUTINE-EX.
002500     EXIT.
002510*
002520*-----------------------------------------------------------------
002530* A100 - VEHICLE ID, SERVICE TYPE AND REQ DATE MUST ALL BE
002540* PRESENT.  SPECIAL INSTRUCTIONS ARE NOT CHECKED - OPTIONAL.
002550*-----------------------------------------------------------------
002560 A100-VALIDATE-REQUIRED-FIELDS.
002570     MOVE "Y"            TO WK-C-REQUIRED-OK.
002580     IF WK-VBKG-VEHICLE-ID = SPACES
002590         MOVE "N"        TO WK-C-REQUIRED-OK
002600     END-IF.
002610     IF WK-VBKG-SERVICE-TYPE = SPACES
002620         MOVE "N"        TO WK-C-REQUIRED-OK
002630     END-IF.
002640     IF WK-VBKG-REQ-DATE = ZERO
002650         MOVE "N"        TO WK-C-REQUIRED-OK
002660     END-IF.
002670 A199-VALIDATE-REQUIRED-FIELDS-EX.
002680     EXIT.
002690*
002700*-----------------------------------------------------------------
002710* A200 - SIMPLE "GREATER THAN RUN DATE/TIME" TEST.  NO CALENDAR
002720* OR BUSINESS-HOURS LOGIC HERE - THAT IS A400, BELOW.
002730*-----------------------------------------------------------------
002740 A200-VALIDATE-FUTURE-DATE.
002750     MOVE "Y"            TO WK-C-DATE-OK.
002760     IF WK-VBKG-REQ-DATE < WK-VBKG-RUN-DATE
002770         MOVE "N"        TO WK-C-DATE-OK
002780     END-IF.
002790     IF WK-VBKG-REQ-DATE = WK-VBKG-RUN-DATE
002800        AND WK-VBKG-REQ-TIME NOT > WK-VBKG-RUN-TIME
002810         MOVE "N"        TO WK-C-DATE-OK
002820     END-IF.
002830 A299-VALIDATE-FUTURE-DATE-EX.
002840     EXIT.
002850*
002860*-----------------------------------------------------------------
002870* A300 - SERVICE TYPE MUST BE ON THE CATALOG AND ACTIVE.
002880*-----------------------------------------------------------------
002890 A300-VALIDATE-SERVICE-TYPE-ACTIVE.
002900     MOVE "N"            TO WK-C-SVC-OK.
002910     PERFORM A310-CHECK-ONE-SVC-ROW
002920        THRU A319-CHECK-ONE-SVC-ROW-EX
002930       VARYING WK-N-SVC-IDX FROM 1 BY 1
002940         UNTIL WK-N-SVC-IDX > WK-N-SVC-COUNT
002950            OR WK-C-SVC-IS-OK.
002960 A399-VALIDATE-SERVICE-TYPE-ACTIVE-EX.
002970     EXIT.
002980*
002990 A310-CHECK-ONE-SVC-ROW.
003000     IF WK-VBKG-SERVICE-TYPE = APT-SVC-NAME (WK-N-SVC-IDX)
003010        AND APT-SVC-ACTIVE-FL (WK-N-SVC-IDX) = "Y"
003020         MOVE "Y"        TO WK-C-SVC-OK
003030     END-IF.
003040 A319-CHECK-ONE-SVC-ROW-EX.
003050     EXIT.
003060*
003070*-----------------------------------------------------------------
003080* A400 - WORKS OUT THE DAY OF THE WEEK FOR THE REQUESTED DATE
003090* BY ZELLER'S RULE, THEN CHECKS THE BUSINESS-HOURS ROW FOR THAT
003100* DAY IS OPEN AND THE DATE IS NOT A LISTED HOLIDAY.
003110*-----------------------------------------------------------------
003120 A400-VALIDATE-BUSINESS-DAY.
003130     MOVE "N"               TO WK-C-DAY-OK.
003140     MOVE WK-VBKG-REQ-DATE  TO WK-N-ZELLER-DATE.
003150     IF WK-N-Z-MM > 2
003160         MOVE WK-N-Z-MM     TO WK-N-Z-M
003170         MOVE WK-N-Z-CCYY   TO WK-N-Z-YY
003180     ELSE
003190         COMPUTE WK-N-Z-M  = WK-N-Z-MM + 12
003200         COMPUTE WK-N-Z-YY = WK-N-Z-CCYY - 1
003210     END-IF.
003220     DIVIDE WK-N-Z-YY BY 100 GIVING WK-N-Z-J
003230         REMAINDER WK-N-Z-K.
003240     COMPUTE WK-N-Z-TERM1 = (13 * (WK-N-Z-M + 1)) / 5.
003250     COMPUTE WK-N-Z-TERM2 = WK-N-Z-K / 4.
003260     COMPUTE WK-N-Z-TERM3 = WK-N-Z-J / 4.
003270     COMPUTE WK-N-Z-SUM   = WK-N-Z-DD + WK-N-Z-TERM1
003280                           + WK-N-Z-K  + WK-N-Z-TERM2
003290                           + WK-N-Z-TERM3 - (2 * WK-N-Z-J).
003300     DIVIDE WK-N-Z-SUM BY 7 GIVING WK-N-Z-TERM1
003310         REMAINDER WK-N-Z-H.
003320     IF WK-N-Z-H < 0
003330         COMPUTE WK-N-Z-H = WK-N-Z-H + 7
003340     END-IF.
003350     MOVE ZELLER-DAY-NAME (WK-N-Z-H + 1) TO WK-C-DAY-NAME.
003360*
003370     PERFORM A410-FIND-BUSHR-ROW
003380        THRU A419-FIND-BUSHR-ROW-EX
003390       VARYING WK-N-BUSHR-IDX FROM 1 BY 1
003400         UNTIL WK-N-BUSHR-IDX > WK-N-BUSHR-COUNT
003410            OR WK-C-DAY-IS-OK.
003420     IF NOT WK-C-DAY-IS-OK
003430         GO TO A499-VALIDATE-BUSINESS-DAY-EX
003440     END-IF.
003450*
003460     MOVE "Y"               TO WK-C-DAY-OK.
003470     PERFORM A420-CHECK-ONE-HOLIDAY
003480        THRU A429-CHECK-ONE-HOLIDAY-EX
003490       VARYING WK-N-HOL-IDX FROM 1 BY 1
003500         UNTIL WK-N-HOL-IDX > WK-N-HOL-COUNT
003510            OR NOT WK-C-DAY-IS-OK.
003520 A499-VALIDATE-BUSINESS-DAY-EX.
003530     EXIT.
003540*
003550 A410-FIND-BUSHR-ROW.
003560     IF WK-C-DAY-NAME = APT-BUSHR-DAY (WK-N-BUSHR-IDX)
003570        AND APT-BUSHR-OPEN-FL (WK-N-BUSHR-IDX) = "Y"
003580         MOVE "Y"        TO WK-C-DAY-OK
003590     END-IF.
003600 A419-FIND-BUSHR-ROW-EX.
003610     EXIT.
003620*
003630 A420-CHECK-ONE-HOLIDAY.
003640     IF WK-VBKG-REQ-DATE = APT-HOL-ENTRY (WK-N-HOL-IDX)
003650         MOVE "N"        TO WK-C-DAY-OK
003660     END-IF.
003670 A429-CHECK-ONE-HOLIDAY-EX.
003680     EXIT.
003690*
003700*-----------------------------------------------------------------
003710* B100 - LOAD THE SERVICE CATALOG INTO APT-SVC-TABLE.
003720*-----------------------------------------------------------------
003730 B100-LOAD-SERVICE-TYPES.
003740     MOVE ZERO           TO WK-N-SVC-COUNT.
003750     OPEN INPUT SERVICE-TYPE-REF.
003760     IF NOT WK-C-SUCCESSFUL
003770         DISPLAY "APTVBKG - OPEN ERROR - SERVICE-TYPE-REF"
003780         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003790         GO TO B199-LOAD-SERVICE-TYPES-EX
003800     END-IF.
003810     PERFORM B110-READ-ONE-SVC-REC
003820        THRU B119-READ-ONE-SVC-REC-EX
003830       UNTIL WK-C-END-OF-FILE.
003840     CLOSE SERVICE-TYPE-REF.
003850     MOVE "00"           TO WK-C-FILE-STATUS.
003860 B199-LOAD-SERVICE-TYPES-EX.
003870     EXIT.
003880*
003890 B110-READ-ONE-SVC-REC.
003900     READ SERVICE-TYPE-REF
003910         AT END
003920             MOVE "10"           TO WK-C-FILE-STATUS
003930         NOT AT END
003940             ADD 1                TO WK-N-SVC-COUNT
003950             MOVE SVC-NAME        TO
003960                 APT-SVC-NAME (WK-N-SVC-COUNT)
003970             MOVE SVC-ACTIVE      TO
003980                 APT-SVC-ACTIVE-FL (WK-N-SVC-COUNT)
003990     END-READ.
004000 B119-READ-ONE-SVC-REC-EX.
004010     EXIT.
004020*
004030*-----------------------------------------------------------------
004040* B200 - LOAD THE SEVEN BUSINESS-HOURS ROWS INTO APT-BUSHR-TABLE.
004050*-----------------------------------------------------------------
004060 B200-LOAD-BUSINESS-HOURS.
004070     MOVE ZERO           TO WK-N-BUSHR-COUNT.
004080     OPEN INPUT BUSINESS-HOURS-REF.
004090     IF NOT WK-C-SUCCESSFUL
004100         DISPLAY "APTVBKG - OPEN ERROR - BUSINESS-HOURS-REF"
004110         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004120         GO TO B299-LOAD-BUSINESS-HOURS-EX
004130     END-IF.
004140     PERFORM B210-READ-ONE-BUSHR-REC
004150        THRU B219-READ-ONE-BUSHR-REC-EX
004160       UNTIL WK-C-END-OF-FILE.
004170     CLOSE BUSINESS-HOURS-REF.
004180     MOVE "00"           TO WK-C-FILE-STATUS.
004190 B299-LOAD-BUSINESS-HOURS-EX.
004200     EXIT.
004210*
004220 B210-READ-ONE-BUSHR-REC.
004230     READ BUSINESS-HOURS-REF
004240         AT END
004250             MOVE "10"           TO WK-C-FILE-STATUS
004260         NOT AT END
004270             ADD 1                TO WK-N-BUSHR-COUNT
004280             MOVE BH-DAY-OF-WEEK  TO
004290                 APT-BUSHR-DAY (WK-N-BUSHR-COUNT)
004300             MOVE BH-IS-OPEN      TO
004310                 APT-BUSHR-OPEN-FL (WK-N-BUSHR-COUNT)
004320     END-READ.
004330 B219-READ-ONE-BUSHR-REC-EX.
004340     EXIT.
004350*
004360*-----------------------------------------------------------------
004370* B400 - LOAD THE HOLIDAY DATES INTO APT-HOL-TABLE.
004380*-----------------------------------------------------------------
004390 B400-LOAD-HOLIDAYS.
004400     MOVE ZERO           TO WK-N-HOL-COUNT.
004410     OPEN INPUT HOLIDAY-REF.
004420     IF NOT WK-C-SUCCESSFUL
004430         DISPLAY "APTVBKG - OPEN ERROR - HOLIDAY-REF"
004440         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004450         GO TO B499-LOAD-HOLIDAYS-EX
004460     END-IF.
004470     PERFORM B410-READ-ONE-HOL-REC
004480        THRU B419-READ-ONE-HOL-REC-EX
004490       UNTIL WK-C-END-OF-FILE.
004500     CLOSE HOLIDAY-REF.
004510     MOVE "00"           TO WK-C-FILE-STATUS.
004520 B499-LOAD-HOLIDAYS-EX.
004530     EXIT.
004540*
004550 B410-READ-ONE-HOL-REC.
004560     READ HOLIDAY-REF
004570         AT END
004580             MOVE "10"           TO WK-C-FILE-STATUS
004590         NOT AT END
004600             ADD 1                TO WK-N-HOL-COUNT
004610             MOVE HOL-DATE        TO
004620                 APT-HOL-ENTRY (WK-N-HOL-COUNT)
004630     END-READ.
004640 B419-READ-ONE-HOL-REC-EX.
004650     EXIT.
004660*
004670******************************************************************
004680************** END OF PROGRAM SOURCE -  APTVBKG *****************
004690******************************************************************
