000010*****************************************************************
000020*    APTCOM  --  COMMON FILE STATUS WORK AREA
000030*****************************************************************
000040*DESCRIPTION :  SHARED BY EVERY PROGRAM IN THE APPOINTMENT
000050*               TRANSITION BATCH.  COPIED INTO WORKING-STORAGE
000060*               AS  01 WK-C-COMMON.  COPY APTCOM.
000070*-----------------------------------------------------------------
000080*HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------------
000100*TAG    DATE       PROGRAMMER   DESCRIPTION
000110*-----------------------------------------------------------------
000120*AP001  04/11/1988 R.FONSEKA    ORIGINAL - LIFTED OUT OF
000130*                                APTXMAIN SO ALL THREE PROGRAMS
000140*                                SHARE ONE COPY OF THE FILE
000150*                                STATUS 88-LEVELS.
000160*AP014  17/02/1999 R.FONSEKA    Y2K REVIEW - NO CHANGE REQUIRED
000170*                                IN THIS COPYBOOK, SEE APTXMAIN.
000180*AP049  14/03/2012 M.WICKRAMA   WK-C-FUNCTION-SW DEFAULTED TO
000190*                                "N" SO APTVBKG NEVER LOADED ITS
000200*                                REFERENCE TABLES AND EVERY NEW
000210*                                BOOKING REQUEST WAS FAILING THE
000220*                                SERVICE-TYPE EDIT.  CHANGED THE
000230*                                DEFAULT TO "Y" TO MATCH THE
000240*                                FIRST-TIME SWITCH HABIT USED.
000250*-----------------------------------------------------------------
000260    05  WK-C-FILE-STATUS            PIC X(02).
000270        88  WK-C-SUCCESSFUL                VALUE "00".
000280        88  WK-C-DUPLICATE-KEY             VALUE "22".
000290        88  WK-C-RECORD-NOT-FOUND          VALUE "23".
000300        88  WK-C-END-OF-FILE               VALUE "10".
000310    05  WK-C-FUNCTION-SW            PIC X(01) VALUE "Y".
000320        88  WK-C-FIRST-TIME                VALUE "Y".
000330        88  WK-C-NOT-FIRST-TIME            VALUE "N".
