000010*****************************************************************
000020*    APVBKG  --  LINKAGE FOR  CALL "APTVBKG"
000030*****************************************************************
000040*DESCRIPTION :  WORK AREA PASSED TO THE BOOKING INTAKE
000050*               VALIDATOR.  CALLER LOADS THE -INPUT GROUP AND
000060*               CLEARS THE -OUTPUT GROUP BEFORE EVERY CALL.
000070*-----------------------------------------------------------------
000080*HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------------
000100*TAG    DATE       PROGRAMMER   DESCRIPTION
000110*-----------------------------------------------------------------
000120*AP012  03/09/1992 R.FONSEKA    ORIGINAL LAYOUT - FIELD CHECKS
000130*                                ONLY.
000140*-----------------------------------------------------------------
000150 01  WK-VBKG-RECORD.
000160     05  WK-VBKG-INPUT.
000170         10  WK-VBKG-VEHICLE-ID     PIC X(10).
000180         10  WK-VBKG-SERVICE-TYPE   PIC X(30).
000190         10  WK-VBKG-REQ-DATE       PIC 9(08).
000200         10  WK-VBKG-REQ-TIME       PIC 9(04).
000210         10  WK-VBKG-RUN-DATE       PIC 9(08).
000220         10  WK-VBKG-RUN-TIME       PIC 9(04).
000230     05  WK-VBKG-OUTPUT.
000240         10  WK-VBKG-VALID          PIC X(01).
000250             88  WK-VBKG-IS-VALID          VALUE "Y".
000260             88  WK-VBKG-IS-INVALID        VALUE "N".
000270         10  WK-VBKG-REASON         PIC X(40).
000280         10  FILLER             PIC X(06).
