000010*****************************************************************
000020*    APTBAY  --  SERVICE BAY REFERENCE RECORD
000030*****************************************************************
000040*DESCRIPTION :  ONE SERVICE BAY.  LOADED INTO THE IN-MEMORY BAY
000050*               TABLE AT THE START OF EVERY RUN (SEE APTXMAIN,
000060*               PARA B300).  NOT YET CONSULTED AGAINST ANY
000070*               TRANSACTION - SEE THE RUN-START DISPLAY COUNT.
000080*-----------------------------------------------------------------
000090*HISTORY OF MODIFICATION:
000100*-----------------------------------------------------------------
000110*TAG    DATE       PROGRAMMER   DESCRIPTION
000120*-----------------------------------------------------------------
000130*AP003  19/01/1989 R.FONSEKA    ORIGINAL LAYOUT.
000140*-----------------------------------------------------------------
000150 01  SERVICE-BAY-RECORD                  PIC X(083).
000160 01  BAY-REC-FIELDS REDEFINES SERVICE-BAY-RECORD.
000170     05  BAY-ID                     PIC X(36).
000180*                                SERVICE BAY UUID
000190     05  BAY-NUMBER                 PIC X(08).
000200*                                E.G. "BAY-01", UNIQUE
000210     05  BAY-NAME                   PIC X(30).
000220*                                E.G. "BAY 1 - QUICK SERVICE"
000230     05  BAY-CAPACITY               PIC 9(02).
000240*                                CONCURRENT APPTS ALLOWED
000250     05  BAY-ACTIVE                 PIC X(01).
000260*                                "Y" OR "N"
000270     05  FILLER                     PIC X(06).
