000010*****************************************************************
000020*    APTHOL  --  HOLIDAY REFERENCE RECORD
000030*****************************************************************
000040*DESCRIPTION :  ONE NON-BUSINESS DAY.  LOADED INTO THE IN-MEMORY
000050*               HOLIDAY TABLE BY APTVBKG, PARA B400.
000060*-----------------------------------------------------------------
000070*HISTORY OF MODIFICATION:
000080*-----------------------------------------------------------------
000090*TAG    DATE       PROGRAMMER   DESCRIPTION
000100*-----------------------------------------------------------------
000110*AP006  11/05/1989 R.FONSEKA    ORIGINAL LAYOUT.
000120*-----------------------------------------------------------------
000130 01  HOLIDAY-RECORD                      PIC X(044).
000140 01  HOL-REC-FIELDS REDEFINES HOLIDAY-RECORD.
000150     05  HOL-DATE                   PIC 9(08).
000160*                                CCYYMMDD, UNIQUE
000170     05  HOL-NAME                   PIC X(30).
000180*                                E.G. "CHRISTMAS DAY"
000190     05  FILLER                     PIC X(06).
