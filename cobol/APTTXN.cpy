000010*****************************************************************
000020*    APTTXN  --  TRANSITION REQUEST TRANSACTION RECORD
000030*****************************************************************
000040*DESCRIPTION :  ONE REQUESTED STATUS CHANGE AGAINST THE
000050*               APPOINTMENT MASTER.  READ SEQUENTIALLY FROM
000060*               TRANSITION-REQUEST-IN, ASSUMED SORTED ON
000070*               TXN-APPT-ID BY THE UPSTREAM EXTRACT JOB.
000080*-----------------------------------------------------------------
000090*HISTORY OF MODIFICATION:
000100*-----------------------------------------------------------------
000110*TAG    DATE       PROGRAMMER   DESCRIPTION
000120*-----------------------------------------------------------------
000130*AP001  04/11/1988 R.FONSEKA    ORIGINAL LAYOUT.
000140*AP022  09/08/2003 S.PERERA     ADDED TXN-DATE-R REDEFINES TO
000150*                                MATCH THE MASTER RECORD HABIT.
000160*AP041  19/06/2009 S.PERERA     ADDED TXN-BOOKING-FIELDS REDEFINE.
000170*                                NEW-BOOKING REQUESTS (NEW-STATUS
000180*                                = "PENDING", NO MATCHING APPT-ID
000190*                                ON MASTER) NOW COME THROUGH THIS
000200*                                SAME FILE INSTEAD OF A SEPARATE
000210*                                INTAKE FEED - BOOKING DESK DIDN'T
000220*                                WANT A SECOND EXTRACT FOR THIS.
000230*-----------------------------------------------------------------
000240 01  TRANSITION-REQUEST-RECORD           PIC X(120).
000250 01  TXN-REC-FIELDS REDEFINES TRANSITION-REQUEST-RECORD.
000260     05  TXN-APPT-ID                PIC X(36).
000270*                                MUST MATCH APPT-ID ON MASTER
000280     05  TXN-NEW-STATUS             PIC X(18).
000290*                                REQUESTED TARGET STATUS
000300     05  TXN-USER-ROLE              PIC X(12).
000310*                                CUSTOMER / EMPLOYEE / ADMIN /
000320*                                SUPER_ADMIN
000330     05  TXN-ACTOR-ID               PIC X(36).
000340*                                UUID OF USER MAKING THE REQUEST
000350     05  TXN-DATE                   PIC 9(08).
000360*                                DATE REQUESTED, CCYYMMDD
000370     05  TXN-DATE-R REDEFINES TXN-DATE.
000380         10  TXN-DATE-CCYY          PIC 9(04).
000390         10  TXN-DATE-MM            PIC 9(02).
000400         10  TXN-DATE-DD            PIC 9(02).
000410     05  TXN-TIME                   PIC 9(04).
000420*                                TIME REQUESTED, HHMM 24-HOUR
000430     05  FILLER                     PIC X(06).
000440*-----------------------------------------------------------------
000450* ALTERNATE VIEW OF THE SAME 120 BYTES, USED ONLY WHEN TXN-APPT-ID
000460* DOES NOT MATCH THE MASTER AND TXN-NEW-STATUS = "PENDING" - A NEW
000470* BOOKING REQUEST, NOT A TRANSITION.  SEE APTXMAIN, PARA D500.
000480*-----------------------------------------------------------------
000490 01  TXN-BOOKING-FIELDS REDEFINES TRANSITION-REQUEST-RECORD.
000500     05  TXN-BK-VEHICLE-ID          PIC X(10).
000510     05  TXN-BK-SERVICE-TYPE        PIC X(26).
000520*                                TRUNCATED TO 26 - SHARES BYTES
000530*                                WITH TXN-APPT-ID ABOVE.
000540     05  TXN-BK-NEW-STATUS          PIC X(18).
000550     05  TXN-BK-USER-ROLE           PIC X(12).
000560     05  TXN-BK-CUSTOMER-ID         PIC X(36).
000570     05  TXN-BK-REQ-DATE            PIC 9(08).
000580     05  TXN-BK-REQ-TIME            PIC 9(04).
000590     05  FILLER                     PIC X(06).
