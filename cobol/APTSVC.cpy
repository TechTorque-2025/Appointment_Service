000010*****************************************************************
000020*    APTSVC  --  SERVICE TYPE REFERENCE RECORD
000030*****************************************************************
000040*DESCRIPTION :  ONE ROW OF THE SERVICE CATALOG.  LOADED INTO
000050*               THE IN-MEMORY SERVICE-TYPE TABLE AT THE START OF
000060*               EVERY RUN (SEE APTVBKG, PARA B100).
000070*-----------------------------------------------------------------
000080*HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------------
000100*TAG    DATE       PROGRAMMER   DESCRIPTION
000110*-----------------------------------------------------------------
000120*AP003  19/01/1989 R.FONSEKA    ORIGINAL LAYOUT.
000130*-----------------------------------------------------------------
000140 01  SERVICE-TYPE-RECORD                 PIC X(098).
000150 01  SVC-REC-FIELDS REDEFINES SERVICE-TYPE-RECORD.
000160     05  SVC-ID                     PIC X(36).
000170*                                SERVICE TYPE UUID
000180     05  SVC-NAME                   PIC X(30).
000190*                                UNIQUE, E.G. "BRAKE SERVICE"
000200     05  SVC-CATEGORY               PIC X(15).
000210*                                MAINTENANCE / REPAIR /
000220*                                MODIFICATION
000230     05  SVC-BASE-PRICE             PIC S9(09)V99 COMP-3.
000240*                                BASE PRICE IN LKR, 2 DECIMALS
000250     05  SVC-DURATION-MIN           PIC 9(04).
000260*                                ESTIMATED DURATION, MINUTES
000270     05  SVC-ACTIVE                 PIC X(01).
000280*                                "Y" OR "N"
000290     05  FILLER                     PIC X(06).
