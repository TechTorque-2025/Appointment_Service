000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     APTVTRN.
000050 AUTHOR.         R.FONSEKA.
000060 INSTALLATION.   HIGHGATE AUTOCARE SYSTEMS GROUP.
000070 DATE-WRITTEN.   04 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       NON-CONFIDENTIAL.
000100*
000110*DESCRIPTION :  CALLED ROUTINE - VALIDATES ONE REQUESTED
000120*               APPOINTMENT STATUS TRANSITION AGAINST THE FIXED
000130*               STATE TABLE BELOW.  PURE TABLE LOOKUP, NO FILES,
000140*               NO MONEY ARITHMETIC.  CALLED ONCE PER TRANSACTION
000150*               FROM APTXMAIN PARA D300-PROCESS-TRANSITION.
000160*
000170*    RETURN CODES (WK-VTRN-REASON-CODE) :
000180*    00 - TRANSITION ACCEPTED
000190*    01 - CURRENT STATUS NOT RECOGNIZED
000200*    02 - TRANSITION NOT ALLOWED
000210*    03 - ROLE NOT AUTHORIZED
000220*-----------------------------------------------------------------
000230* HISTORY OF MODIFICATION:
000240*-----------------------------------------------------------------
000250*TAG    DATE       PROGRAMMER   DESCRIPTION
000260*-----------------------------------------------------------------
000270*AP002  18/11/1988 R.FONSEKA    ORIGINAL - EIGHT-ROW RULE TABLE
000280*                                TAKEN FROM THE BOOKING DESK
000290*                                PROCEDURE MANUAL, SECTION 4.
000300*AP014  17/02/1999 R.FONSEKA    Y2K REVIEW - NO DATE FIELDS IN
000310*                                THIS PROGRAM, NO CHANGE MADE.
000320*AP031  26/03/2004 S.PERERA     ADDED WK-VTRN-REASON-CODE AND
000330*                                THE TR-PAIR-KEY REDEFINES SO
000340*                                APTXMAIN CAN TOTAL REJECTIONS BY
000350*                                REASON WITHOUT PARSING TEXT.
000360*AP048  02/09/2011 M.WICKRAMA   ADDED COMPLETED/CUSTOMER_CONFIRMED
000370*                                ROW FOR THE CUSTOMER SIGN-OFF
000380*                                PROJECT (REQ 2011-118).
000390*AP051  21/03/2012 M.WICKRAMA   STANDARDS REVIEW - ADDED
000400*                                WK-N-CALL-COUNT (LEVEL 77), AN
000410*                                INVOCATION COUNTER KEPT FOR
000420*                                TRACE/DEBUG DURING TESTING.
000430*AP053  06/06/2013 M.WICKRAMA   BUG - CUSTOMER_CONFIRMED SIGN-OFF
000440*                                (ROW 8, THE ONLY ROW A CUSTOMER
000450*                                CAN EVER LEGALLY DRIVE) WAS BEING
000460*                                REJECTED ROLE NOT AUTHORIZED, AND
000470*                                PENDING TO CONFIRMED BY CUSTOMER
000480*                                WAS WRONGLY GOING THROUGH.  D000
000490*                                WAS INDEXING ON WK-N-RULE-IDX
000500*                                AFTER C000'S PERFORM VARYING HAD
000510*                                ALREADY STEPPED IT PAST THE
000520*                                MATCHED ROW.  ADDED
000530*                                WK-N-FOUND-RULE-IDX, SET BY C010
000540*                                ON THE MATCH, AND CHANGED D000/
000550*                                D010 TO INDEX OFF THAT INSTEAD -
000560*                                SAME FIX AS APTXMAIN'S OWN
000570*                                WK-N-FOUND-IDX HABIT IN D210.
000580*-----------------------------------------------------------------
000590 EJECT
000600*****************************************************************
000610 ENVIRONMENT DIVISION.
000620*****************************************************************
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.   IBM-AS400.
000650 OBJECT-COMPUTER.   IBM-AS400.
000660 SPECIAL-NAMES.     UPSI-0 IS UPSI-SWITCH-0
000670                      ON  STATUS IS U0-ON
000680                      OFF STATUS IS U0-OFF.
000690*
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*
000730*****************************************************************
000740 DATA DIVISION.
000750*****************************************************************
000760 FILE SECTION.
000770*
000780 WORKING-STORAGE SECTION.
000790*****************************************************************
000800 01  FILLER                      PIC X(24) VALUE
000810     "** PROGRAM APTVTRN **".
000820*
000830*-----------------------------------------------------------------
000840* AP051 - INVOCATION COUNTER, TRACE/DEBUG USE ONLY.
000850*-----------------------------------------------------------------
000860 77  WK-N-CALL-COUNT              PIC S9(07) COMP VALUE ZERO.
000870*
000880*-----------------------------------------------------------------
000890* SEVEN KNOWN APPOINTMENT STATUS CODES - VALUE-LOADED AT
000900* COMPILE TIME, NO RUNTIME BUILD STEP NEEDED.
000910*-----------------------------------------------------------------
000920 01  TR-KNOWN-STATUS-INIT.
000930     05  FILLER            PIC X(18) VALUE "PENDING".
000940     05  FILLER            PIC X(18) VALUE "CONFIRMED".
000950     05  FILLER            PIC X(18) VALUE "IN_PROGRESS".
000960     05  FILLER            PIC X(18) VALUE "COMPLETED".
000970     05  FILLER            PIC X(18) VALUE "CUSTOMER_CONFIRMED".
000980     05  FILLER            PIC X(18) VALUE "CANCELLED".
000990     05  FILLER            PIC X(18) VALUE "NO_SHOW".
001000 01  TR-KNOWN-STATUS-TABLE REDEFINES TR-KNOWN-STATUS-INIT.
001010     05  TR-KNOWN-STATUS-ENTRY  OCCURS 7 TIMES
001020                                 PIC X(18).
001030*
001040*-----------------------------------------------------------------
001050* EIGHT LEGAL (FROM, TO, ROLE-LIST) TRANSITIONS, PER THE
001060* BOOKING DESK PROCEDURE MANUAL.  UNUSED ROLE SLOTS ARE SPACES;
001070* D010 STOPS THE ROLE SEARCH AS SOON AS IT HITS ONE.
001080*-----------------------------------------------------------------
001090 01  TR-RULE-TABLE-INIT.
001100     05  FILLER PIC X(18) VALUE "PENDING".
001110     05  FILLER PIC X(18) VALUE "CONFIRMED".
001120     05  FILLER PIC X(12) VALUE "ADMIN".
001130     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001140     05  FILLER PIC X(12) VALUE SPACES.
001150     05  FILLER PIC X(18) VALUE "PENDING".
001160     05  FILLER PIC X(18) VALUE "CANCELLED".
001170     05  FILLER PIC X(12) VALUE "CUSTOMER".
001180     05  FILLER PIC X(12) VALUE "ADMIN".
001190     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001200     05  FILLER PIC X(18) VALUE "CONFIRMED".
001210     05  FILLER PIC X(18) VALUE "IN_PROGRESS".
001220     05  FILLER PIC X(12) VALUE "EMPLOYEE".
001230     05  FILLER PIC X(12) VALUE "ADMIN".
001240     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001250     05  FILLER PIC X(18) VALUE "CONFIRMED".
001260     05  FILLER PIC X(18) VALUE "NO_SHOW".
001270     05  FILLER PIC X(12) VALUE "ADMIN".
001280     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001290     05  FILLER PIC X(12) VALUE SPACES.
001300     05  FILLER PIC X(18) VALUE "CONFIRMED".
001310     05  FILLER PIC X(18) VALUE "CANCELLED".
001320     05  FILLER PIC X(12) VALUE "ADMIN".
001330     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001340     05  FILLER PIC X(12) VALUE SPACES.
001350     05  FILLER PIC X(18) VALUE "IN_PROGRESS".
001360     05  FILLER PIC X(18) VALUE "COMPLETED".
001370     05  FILLER PIC X(12) VALUE "EMPLOYEE".
001380     05  FILLER PIC X(12) VALUE "ADMIN".
001390     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001400     05  FILLER PIC X(18) VALUE "IN_PROGRESS".
001410     05  FILLER PIC X(18) VALUE "CANCELLED".
001420     05  FILLER PIC X(12) VALUE "ADMIN".
001430     05  FILLER PIC X(12) VALUE "SUPER_ADMIN".
001440     05  FILLER PIC X(12) VALUE SPACES.
001450*                                AP048 - ADDED FOR CUSTOMER
001460*                                SIGN-OFF PROJECT, REQ 2011-118.
001470     05  FILLER PIC X(18) VALUE "COMPLETED".
001480     05  FILLER PIC X(18) VALUE "CUSTOMER_CONFIRMED".
001490     05  FILLER PIC X(12) VALUE "CUSTOMER".
001500     05  FILLER PIC X(12) VALUE SPACES.
001510     05  FILLER PIC X(12) VALUE SPACES.
001520 01  TR-RULE-TABLE REDEFINES TR-RULE-TABLE-INIT.
001530     05  TR-RULE-ENTRY          OCCURS 8 TIMES.
001540         10  TR-FROM-TO.
001550             15  TR-FROM        PIC X(18).
001560             15  TR-TO          PIC X(18).
001570         10  TR-PAIR-KEY REDEFINES TR-FROM-TO
001580                                 PIC X(36).
001590         10  TR-ROLE            OCCURS 3 TIMES
001600                                 PIC X(12).
001610*
001620*-----------------------------------------------------------------
001630* SUBSCRIPTS AND WORK SWITCHES - ALL BINARY PER STANDARDS.
001640*-----------------------------------------------------------------
001650 01  WK-N-SUBSCRIPTS.
001660     05  WK-N-STAT-IDX          PIC S9(04) COMP.
001670     05  WK-N-RULE-IDX          PIC S9(04) COMP.
001680     05  WK-N-FOUND-RULE-IDX    PIC S9(04) COMP.
001690     05  WK-N-ROLE-IDX          PIC S9(04) COMP.
001700 01  WK-C-WORK-SWITCHES.
001710     05  WK-C-STATUS-FOUND      PIC X(01) VALUE "N".
001720         88  WK-C-STATUS-IS-KNOWN      VALUE "Y".
001730     05  WK-C-PAIR-FOUND        PIC X(01) VALUE "N".
001740         88  WK-C-PAIR-IS-LEGAL        VALUE "Y".
001750     05  WK-C-ROLE-FOUND        PIC X(01) VALUE "N".
001760         88  WK-C-ROLE-IS-LISTED       VALUE "Y".
001770 01  WK-C-SWITCH-X REDEFINES WK-C-WORK-SWITCHES
001780                                 PIC X(03).
001790 01  WK-C-SEARCH-KEY.
001800     05  WK-C-SEARCH-KEY-FROM   PIC X(18).
001810     05  WK-C-SEARCH-KEY-TO     PIC X(18).
001820     05  FILLER                 PIC X(04).
001830*
001840 EJECT
001850*****************************************************************
001860 LINKAGE SECTION.
001870*****************************************************************
001880     COPY APVTRN.
001890*
001900 EJECT
001910*****************************************************************
001920 PROCEDURE DIVISION USING WK-VTRN-RECORD.
001930*****************************************************************
001940 MAIN-MODULE.
001950     ADD 1                TO WK-N-CALL-COUNT.
001960     PERFORM A000-PROCESS-CALLED-ROUTINE
001970        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001980     GOBACK.
001990*
002000*-----------------------------------------------------------------
002010 A000-PROCESS-CALLED-ROUTINE.
002020*-----------------------------------------------------------------
002030     MOVE "N"            TO WK-VTRN-VALID.
002040     MOVE "02"           TO WK-VTRN-REASON-CODE.
002050     MOVE SPACES         TO WK-VTRN-REASON.
002060*
002070     PERFORM B000-CHECK-STATUS-KNOWN
002080        THRU B099-CHECK-STATUS-KNOWN-EX.
002090     IF NOT WK-C-STATUS-IS-KNOWN
002100         MOVE "01"              TO WK-VTRN-REASON-CODE
002110         MOVE "CURRENT STATUS NOT RECOGNIZED"
002120                                 TO WK-VTRN-REASON
002130         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002140     END-IF.
002150*
002160     PERFORM C000-FIND-RULE-ROW
002170        THRU C099-FIND-RULE-ROW-EX.
002180     IF NOT WK-C-PAIR-IS-LEGAL
002190         MOVE "02"              TO WK-VTRN-REASON-CODE
002200         MOVE "TRANSITION NOT ALLOWED"
002210                                 TO WK-VTRN-REASON
002220         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002230     END-IF.
002240*
002250     PERFORM D000-CHECK-ROLE-ALLOWED
002260        THRU D099-CHECK-ROLE-ALLOWED-EX.
002270     IF NOT WK-C-ROLE-IS-LISTED
002280         MOVE "03"              TO WK-VTRN-REASON-CODE
002290         MOVE "ROLE NOT AUTHORIZED"
002300                                 TO WK-VTRN-REASON
002310         GO TO A099-PROCESS-CALLED-ROUTINE-EX
002320     END-IF.
002330*
002340     MOVE "Y"            TO WK-VTRN-VALID.
002350     MOVE "00"           TO WK-VTRN-REASON-CODE.
002360 A099-PROCESS-CALLED-ROUTINE-EX.
002370     EXIT.
002380*
002390*-----------------------------------------------------------------
002400* B000 - IS WK-VTRN-FROM-STATUS ONE OF THE SEVEN KNOWN CODES.
002410*-----------------------------------------------------------------
002420 B000-CHECK-STATUS-KNOWN.
002430     MOVE "N"            TO WK-C-STATUS-FOUND.
002440     PERFORM B010-CHECK-ONE-STATUS
002450        THRU B019-CHECK-ONE-STATUS-EX
002460       VARYING WK-N-STAT-IDX FROM 1 BY 1
002470         UNTIL WK-N-STAT-IDX > 7
002480            OR WK-C-STATUS-IS-KNOWN.
002490 B099-CHECK-STATUS-KNOWN-EX.
002500     EXIT.
002510*
002520 B010-CHECK-ONE-STATUS.
002530     IF WK-VTRN-FROM-STATUS =
002540             TR-KNOWN-STATUS-ENTRY (WK-N-STAT-IDX)
002550         MOVE "Y"        TO WK-C-STATUS-FOUND
002560     END-IF.
002570 B019-CHECK-ONE-STATUS-EX.
002580     EXIT.
002590*
002600*-----------------------------------------------------------------
002610* C000 - IS (FROM,TO) ONE OF THE EIGHT LEGAL ROWS.  SAVES THE
002620* MATCHED ROW IN WK-N-FOUND-RULE-IDX FOR D000 TO USE - THE
002630* PERFORM VARYING INDEX ITSELF IS NOT RELIABLE FOR THIS, SINCE
002640* IT STILL INCREMENTS ONCE MORE AFTER THE MATCHING PASS BEFORE
002650* THE UNTIL TEST STOPS THE LOOP.
002660*-----------------------------------------------------------------
002670 C000-FIND-RULE-ROW.
002680     MOVE "N"                    TO WK-C-PAIR-FOUND.
002690     MOVE WK-VTRN-FROM-STATUS    TO WK-C-SEARCH-KEY-FROM.
002700     MOVE WK-VTRN-TO-STATUS      TO WK-C-SEARCH-KEY-TO.
002710     PERFORM C010-CHECK-ONE-ROW
002720        THRU C019-CHECK-ONE-ROW-EX
002730       VARYING WK-N-RULE-IDX FROM 1 BY 1
002740         UNTIL WK-N-RULE-IDX > 8
002750            OR WK-C-PAIR-IS-LEGAL.
002760 C099-FIND-RULE-ROW-EX.
002770     EXIT.
002780*
002790 C010-CHECK-ONE-ROW.
002800     IF WK-C-SEARCH-KEY-FROM = TR-FROM (WK-N-RULE-IDX)
002810        AND WK-C-SEARCH-KEY-TO = TR-TO (WK-N-RULE-IDX)
002820         MOVE "Y"            TO WK-C-PAIR-FOUND
002830         MOVE WK-N-RULE-IDX  TO WK-N-FOUND-RULE-IDX
002840     END-IF.
002850 C019-CHECK-ONE-ROW-EX.
002860     EXIT.
002870*
002880*-----------------------------------------------------------------
002890* D000 - IS WK-VTRN-ROLE IN THE ALLOWED-ROLE LIST FOR THE ROW
002900* C000 MATCHED.  INDEXES OFF WK-N-FOUND-RULE-IDX, NOT
002910* WK-N-RULE-IDX - SEE THE NOTE AT C000.
002920*-----------------------------------------------------------------
002930 D000-CHECK-ROLE-ALLOWED.
002940     MOVE "N"            TO WK-C-ROLE-FOUND.
002950     PERFORM D010-CHECK-ONE-ROLE
002960        THRU D019-CHECK-ONE-ROLE-EX
002970       VARYING WK-N-ROLE-IDX FROM 1 BY 1
002980         UNTIL WK-N-ROLE-IDX > 3
002990            OR WK-C-ROLE-IS-LISTED.
003000 D099-CHECK-ROLE-ALLOWED-EX.
003010     EXIT.
003020*
003030 D010-CHECK-ONE-ROLE.
003040     IF TR-ROLE (WK-N-FOUND-RULE-IDX WK-N-ROLE-IDX) = SPACES
003050         GO TO D019-CHECK-ONE-ROLE-EX
003060     END-IF.
003070     IF WK-VTRN-ROLE =
003080             TR-ROLE (WK-N-FOUND-RULE-IDX WK-N-ROLE-IDX)
003090         MOVE "Y"        TO WK-C-ROLE-FOUND
003100     END-IF.
003110 D019-CHECK-ONE-ROLE-EX.
003120     EXIT.
003130*
003140******************************************************************
003150************** END OF PROGRAM SOURCE -  APTVTRN *****************
003160******************************************************************
